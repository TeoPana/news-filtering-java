000000*===============================================================*
000100*PROGRAM NAME:    NEWSKEY
000200*ORIGINAL AUTHOR: R. T. CONLIN
000300*
000400*NEWSKEY IS CALLED BY NEWSCTL AFTER NEWSDUP HAS BUILT THE UNIQUE-
000500*ARTICLES TABLE.  FOR EVERY UNIQUE ARTICLE WHOSE LANGUAGE IS
000600*"ENGLISH" AND WHOSE TEXT IS PRESENT, THE ARTICLE TEXT IS LOWER-
000700*CASED AND SPLIT ON BLANKS INTO WORDS; EACH WORD IS STRIPPED DOWN
000800*TO ITS LOWER-CASE LETTERS ONLY, AND ANY RESULT THAT IS NOT A
000900*LINKING WORD IS COUNTED ONCE AGAINST THAT ARTICLE - NO MATTER HOW
001000*MANY TIMES THE SAME WORD APPEARS IN THE SAME ARTICLE'S TEXT.
001100*===============================================================*
001200*MAINTENANCE LOG
001300*DATE       INIT  TICKET   DESCRIPTION
001400*---------  ----  -------  -------------------------------------
001500*04/02/91   RTC   WO-1143  ORIGINAL KEYWORD EXTRACTOR
001600*08/11/96   RTC   WO-1455  ONE-PER-ARTICLE DEDUP VIA
001700*                          KW-LAST-ARTICLE-IDX (SEE 4300)
001800*02/09/99   PDQ   WO-1699  Y2K REVIEW - NO DATE FIELDS TOUCHED -
001900*                          CLEARED WITH NO CHANGES REQUIRED
002000*01/14/00   JAH   WO-1712  LINKING-WORD LIST NOW LOWER-CASED BY
002100*                          NEWSCTL ON LOAD - REMOVED THE LOCAL
002200*                          LOWER-CASE PASS THAT DUPLICATED IT HERE
002300*===============================================================*
002400 IDENTIFICATION DIVISION.
002500 PROGRAM-ID.  NEWSKEY.
002600 AUTHOR.        R. T. CONLIN.
002700 INSTALLATION.  MORONS, LOSERS AND BIMBOES.
002800 DATE-WRITTEN.  04/02/1991.
002900 DATE-COMPILED.
003000 SECURITY.      NON-CONFIDENTIAL.
003100*===============================================================*
003200 ENVIRONMENT DIVISION.
003300*---------------------------------------------------------------*
003400 CONFIGURATION SECTION.
003500*---------------------------------------------------------------*
003600 SOURCE-COMPUTER. IBM-3096.
003700 OBJECT-COMPUTER. IBM-3096.
003800 SPECIAL-NAMES.
003900     UPSI-0 ON STATUS IS NEWSKEY-DEBUG-ON
004000     CLASS LOWER-ALPHA IS 'a' THRU 'z'.
004100*===============================================================*
004200 DATA DIVISION.
004300*---------------------------------------------------------------*
004400 WORKING-STORAGE SECTION.
004500*---------------------------------------------------------------*
004600*    STANDALONE SCRATCH ITEM - THE SUBSCRIPT USED TO SEARCH THE
004700*    LINKING-WORDS LIST AND THE KEYWORD TABLE ITSELF.
004800*---------------------------------------------------------------*
004900 77  WS-SEARCH-INDEX          PIC S9(04) USAGE COMP.
005000*---------------------------------------------------------------*
005100 01  WS-SWITCHES-SUBSCRIPTS-MISC.
005200     05  WS-TEXT-INDEX            PIC S9(04) USAGE COMP.
005300     05  WS-WORD-START            PIC S9(04) USAGE COMP.
005400     05  WS-WORD-LENGTH           PIC S9(04) USAGE COMP.
005500     05  WS-CLEAN-SCAN-INDEX      PIC S9(04) USAGE COMP.
005600     05  WS-CLEANED-LENGTH        PIC S9(02) USAGE COMP.
005700     05  WS-KEYWORD-COUNT-DISPLAY PIC 9(07).
005800     05  WS-FOUND-SW              PIC X(01) VALUE 'N'.
005900         88  WS-ENTRY-FOUND                 VALUE 'Y'.
006000         88  WS-ENTRY-NOT-FOUND              VALUE 'N'.
006100*---------------------------------------------------------------*
006200*    ARTICLE TEXT WORK AREA - REDEFINED AS A CHARACTER TABLE SO
006300*    THE TEXT CAN BE SCANNED ONE BYTE AT A TIME WITHOUT AN
006400*    INTRINSIC FUNCTION OR AN UNSTRING (UNSTRING'S FIXED DELIMITER
006500*    LIST WILL NOT DO FOR AN ARBITRARY NUMBER OF BLANK-DELIMITED
006600*    WORDS).
006700*---------------------------------------------------------------*
006800 01  WS-TEXT-WORK-R                PIC X(4000).
006900 01  WS-TEXT-WORK REDEFINES WS-TEXT-WORK-R.
007000     05  WS-TEXT-CHARS OCCURS 4000 TIMES PIC X(01).
007100*---------------------------------------------------------------*
007200*    CLEANED-WORD WORK AREA - CAPPED AT 30 CHARACTERS TO MATCH
007300*    KW-KEYWORD-TEXT IN COPYLIB-NEWSKWD; A WORD LONGER THAN THAT
007400*    IS SIMPLY TRUNCATED, THE SAME AS ANY OTHER FIXED-WIDTH FIELD.
007500*---------------------------------------------------------------*
007600 01  WS-CLEANED-WORK-R             PIC X(30).
007700 01  WS-CLEANED-WORK REDEFINES WS-CLEANED-WORK-R.
007800     05  WS-CLEANED-CHARS OCCURS 30 TIMES PIC X(01).
007900*---------------------------------------------------------------*
008000 01  WS-DEBUG-TOP-KEYWORD-PAIR.
008100     05  WS-DEBUG-TOP-KEYWORD-TEXT PIC X(30).
008200     05  WS-DEBUG-TOP-KEYWORD-CT   PIC 9(07).
008300 01  WS-DEBUG-TOP-KEYWORD-PAIR-R REDEFINES
008400                            WS-DEBUG-TOP-KEYWORD-PAIR PIC X(37).
008500*---------------------------------------------------------------*
008600 LINKAGE SECTION.
008700     COPY NEWSTBL REPLACING ==ARTICLE-TABLE-GROUP==
008800                          BY ==LK-UNIQUE-ARTICLES-GROUP==.
008900     COPY NEWSREF REPLACING ==REFERENCE-TABLE-GROUP==
009000                          BY ==LK-LINKING-WORDS-TABLE-GROUP==.
009100     COPY NEWSKWD REPLACING ==KEYWORD-GROUP==
009200                          BY ==LK-KEYWORD-GROUP==.
009300*===============================================================*
009400 PROCEDURE DIVISION USING LK-UNIQUE-ARTICLES-GROUP,
009500                           LK-LINKING-WORDS-TABLE-GROUP,
009600                           LK-KEYWORD-GROUP.
009700*---------------------------------------------------------------*
009800 0000-MAIN-ROUTINE.
009900*---------------------------------------------------------------*
010000     MOVE ZERO TO KEYWORD-TABLE-SIZE OF LK-KEYWORD-GROUP.
010100     PERFORM 4000-EXTRACT-KEYWORDS
010200         THRU 4000-EXTRACT-KEYWORDS-EXIT
010300         VARYING ARTICLE-TABLE-INDEX OF LK-UNIQUE-ARTICLES-GROUP
010400         FROM 1 BY 1
010500         UNTIL ARTICLE-TABLE-INDEX OF LK-UNIQUE-ARTICLES-GROUP >
010600               ARTICLE-TABLE-SIZE OF LK-UNIQUE-ARTICLES-GROUP.
010700     PERFORM 4400-SELECT-TOP-KEYWORD.
010800     GOBACK.
010900*---------------------------------------------------------------*
011000 4000-EXTRACT-KEYWORDS.
011100*---------------------------------------------------------------*
011200     IF AT-LANGUAGE OF LK-UNIQUE-ARTICLES-GROUP
011300         (ARTICLE-TABLE-INDEX OF LK-UNIQUE-ARTICLES-GROUP) =
011400         'english'
011500         AND AT-TEXT-PRESENT OF LK-UNIQUE-ARTICLES-GROUP
011600             (ARTICLE-TABLE-INDEX OF LK-UNIQUE-ARTICLES-GROUP)
011700         PERFORM 4100-TOKENIZE-TEXT.
011800 4000-EXTRACT-KEYWORDS-EXIT.
011900     EXIT.
012000*---------------------------------------------------------------*
012100 4100-TOKENIZE-TEXT.
012200*---------------------------------------------------------------*
012300     MOVE AT-TEXT OF LK-UNIQUE-ARTICLES-GROUP
012400         (ARTICLE-TABLE-INDEX OF LK-UNIQUE-ARTICLES-GROUP)
012500         TO WS-TEXT-WORK-R.
012600     INSPECT WS-TEXT-WORK-R CONVERTING
012700         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
012800         'abcdefghijklmnopqrstuvwxyz'.
012900     MOVE ZERO TO WS-WORD-START.
013000     PERFORM 4110-SCAN-ONE-TEXT-CHAR
013100         VARYING WS-TEXT-INDEX FROM 1 BY 1
013200         UNTIL WS-TEXT-INDEX > 4000.
013300*---------------------------------------------------------------*
013400 4110-SCAN-ONE-TEXT-CHAR.
013500*---------------------------------------------------------------*
013600     IF WS-TEXT-CHARS (WS-TEXT-INDEX) = SPACE
013700         IF WS-WORD-START > 0
013800             PERFORM 4150-PROCESS-ONE-WORD
013900             MOVE ZERO TO WS-WORD-START
014000         END-IF
014100     ELSE
014200         IF WS-WORD-START = 0
014300             MOVE WS-TEXT-INDEX TO WS-WORD-START
014400         END-IF
014500     END-IF.
014600*---------------------------------------------------------------*
014700 4150-PROCESS-ONE-WORD.
014800*---------------------------------------------------------------*
014900     COMPUTE WS-WORD-LENGTH = WS-TEXT-INDEX - WS-WORD-START.
015000     PERFORM 4200-CLEAN-WORD.
015100     IF WS-CLEANED-LENGTH > 0
015200         PERFORM 4250-CHECK-LINKING-WORD
015300         IF WS-ENTRY-NOT-FOUND
015400             PERFORM 4300-ACCUMULATE-KEYWORD
015500         END-IF
015600     END-IF.
015700*---------------------------------------------------------------*
015800 4200-CLEAN-WORD.
015900*---------------------------------------------------------------*
016000     MOVE ZERO TO WS-CLEANED-LENGTH.
016100     MOVE SPACES TO WS-CLEANED-WORK-R.
016200     PERFORM 4210-CLEAN-ONE-CHAR
016300         VARYING WS-CLEAN-SCAN-INDEX FROM WS-WORD-START BY 1
016400         UNTIL WS-CLEAN-SCAN-INDEX >= WS-TEXT-INDEX.
016500*---------------------------------------------------------------*
016600 4210-CLEAN-ONE-CHAR.
016700*---------------------------------------------------------------*
016800     IF WS-TEXT-CHARS (WS-CLEAN-SCAN-INDEX) IS LOWER-ALPHA
016900         IF WS-CLEANED-LENGTH < 30
017000             ADD 1 TO WS-CLEANED-LENGTH
017100             MOVE WS-TEXT-CHARS (WS-CLEAN-SCAN-INDEX)
017200                 TO WS-CLEANED-CHARS (WS-CLEANED-LENGTH)
017300         END-IF.
017400*---------------------------------------------------------------*
017500 4250-CHECK-LINKING-WORD.
017600*---------------------------------------------------------------*
017700     SET WS-ENTRY-NOT-FOUND TO TRUE.
017800     PERFORM 4251-COMPARE-ONE-LINKING-WORD
017900         VARYING WS-SEARCH-INDEX FROM 1 BY 1
018000         UNTIL WS-SEARCH-INDEX >
018100               REFERENCE-TABLE-SIZE OF LK-LINKING-WORDS-TABLE-GROU
018200             OR WS-ENTRY-FOUND.
018300*---------------------------------------------------------------*
018400 4251-COMPARE-ONE-LINKING-WORD.
018500*---------------------------------------------------------------*
018600     IF REFERENCE-TABLE-ENTRY OF LK-LINKING-WORDS-TABLE-GROUP
018700         (WS-SEARCH-INDEX) = WS-CLEANED-WORK-R
018800         SET WS-ENTRY-FOUND TO TRUE.
018900*---------------------------------------------------------------*
019000 4300-ACCUMULATE-KEYWORD.
019100*---------------------------------------------------------------*
019200     SET WS-ENTRY-NOT-FOUND TO TRUE.
019300     PERFORM 4310-SEARCH-ONE-KEYWORD
019400         VARYING WS-SEARCH-INDEX FROM 1 BY 1
019500         UNTIL WS-SEARCH-INDEX >
019600               KEYWORD-TABLE-SIZE OF LK-KEYWORD-GROUP
019700             OR WS-ENTRY-FOUND.
019800     IF WS-ENTRY-NOT-FOUND
019900         ADD 1 TO KEYWORD-TABLE-SIZE OF LK-KEYWORD-GROUP
020000         MOVE WS-CLEANED-WORK-R TO KW-KEYWORD-TEXT OF
020100             LK-KEYWORD-GROUP
020200             (KEYWORD-TABLE-SIZE OF LK-KEYWORD-GROUP)
020300         MOVE 1 TO KW-KEYWORD-COUNT OF LK-KEYWORD-GROUP
020400             (KEYWORD-TABLE-SIZE OF LK-KEYWORD-GROUP)
020500         MOVE ARTICLE-TABLE-INDEX OF LK-UNIQUE-ARTICLES-GROUP
020600             TO KW-LAST-ARTICLE-IDX OF LK-KEYWORD-GROUP
020700             (KEYWORD-TABLE-SIZE OF LK-KEYWORD-GROUP)
020800         IF NEWSKEY-DEBUG-ON
020900             MOVE KW-KEYWORD-COUNT OF LK-KEYWORD-GROUP
021000                 (KEYWORD-TABLE-SIZE OF LK-KEYWORD-GROUP)
021100                 TO WS-KEYWORD-COUNT-DISPLAY
021200             DISPLAY 'NEWSKEY NEW KEYWORD - ' WS-CLEANED-WORK-R
021300                 ' COUNT ' WS-KEYWORD-COUNT-DISPLAY
021400         END-IF.
021500*---------------------------------------------------------------*
021600 4310-SEARCH-ONE-KEYWORD.
021700*---------------------------------------------------------------*
021800     IF KW-KEYWORD-TEXT OF LK-KEYWORD-GROUP (WS-SEARCH-INDEX) =
021900         WS-CLEANED-WORK-R
022000         SET WS-ENTRY-FOUND TO TRUE
022100         IF KW-LAST-ARTICLE-IDX OF LK-KEYWORD-GROUP
022200             (WS-SEARCH-INDEX) NOT =
022300             ARTICLE-TABLE-INDEX OF LK-UNIQUE-ARTICLES-GROUP
022400             ADD 1 TO KW-KEYWORD-COUNT OF LK-KEYWORD-GROUP
022500                 (WS-SEARCH-INDEX)
022600             MOVE ARTICLE-TABLE-INDEX OF LK-UNIQUE-ARTICLES-GROUP
022700                 TO KW-LAST-ARTICLE-IDX OF LK-KEYWORD-GROUP
022800                 (WS-SEARCH-INDEX)
022900         END-IF.
023000*---------------------------------------------------------------*
023100 4400-SELECT-TOP-KEYWORD.
023200*---------------------------------------------------------------*
023300     MOVE 'NO ' TO TK-FOUND-SW OF LK-KEYWORD-GROUP.
023400     MOVE ZERO TO TK-COUNT OF LK-KEYWORD-GROUP.
023500     MOVE SPACE TO TK-KEYWORD OF LK-KEYWORD-GROUP.
023600     PERFORM 4410-COMPARE-ONE-KEYWORD
023700         VARYING WS-SEARCH-INDEX FROM 1 BY 1
023800         UNTIL WS-SEARCH-INDEX >
023900               KEYWORD-TABLE-SIZE OF LK-KEYWORD-GROUP.
024000*---------------------------------------------------------------*
024100 4410-COMPARE-ONE-KEYWORD.
024200*---------------------------------------------------------------*
024300     IF KW-KEYWORD-COUNT OF LK-KEYWORD-GROUP (WS-SEARCH-INDEX) >
024400         TK-COUNT OF LK-KEYWORD-GROUP
024500         OR (KW-KEYWORD-COUNT OF LK-KEYWORD-GROUP
024600             (WS-SEARCH-INDEX) = TK-COUNT OF LK-KEYWORD-GROUP
024700             AND KW-KEYWORD-TEXT OF LK-KEYWORD-GROUP
024800                 (WS-SEARCH-INDEX) >
024900                 TK-KEYWORD OF LK-KEYWORD-GROUP)
025000         MOVE KW-KEYWORD-TEXT OF LK-KEYWORD-GROUP
025100             (WS-SEARCH-INDEX) TO TK-KEYWORD OF LK-KEYWORD-GROUP
025200         MOVE KW-KEYWORD-COUNT OF LK-KEYWORD-GROUP
025300             (WS-SEARCH-INDEX) TO TK-COUNT OF LK-KEYWORD-GROUP
025400         SET TK-FOUND OF LK-KEYWORD-GROUP TO TRUE.
025500     IF NEWSKEY-DEBUG-ON
025600         MOVE TK-KEYWORD OF LK-KEYWORD-GROUP
025700             TO WS-DEBUG-TOP-KEYWORD-TEXT
025800         MOVE TK-COUNT OF LK-KEYWORD-GROUP
025900             TO WS-DEBUG-TOP-KEYWORD-CT
026000         DISPLAY 'NEWSKEY TOP KEYWORD      - '
026100             WS-DEBUG-TOP-KEYWORD-PAIR-R.
026200
