000100*----------------------------------------------------------------*
000200*  NEWSCTR  --  STATISTICS GROUP
000300*  BUILT BY NEWSDUP WHILE IT CLASSIFIES THE LOADED ARTICLE SET.
000400*  ONE GROUP SO IT TRAVELS TO NEWSRPT ACROSS A CALL USING AS A
000500*  SINGLE PARAMETER.
000600*----------------------------------------------------------------*
000700*  MAINTENANCE LOG
000800*  DATE       INIT  TICKET   DESCRIPTION
000900*  ---------  ----  -------  ---------------------------------
001000*  03/28/91   RTC   WO-1142  ORIGINAL ACCUMULATORS FOR WIRE JOB
001100*  05/09/92   RTC   WO-1210  ADDED TOP-X RESULT GROUPS SO NEWSRPT
001200*                            DOES NOT RE-SCAN THE COUNT TABLES
001300*  01/06/99   PDQ   WO-1699  Y2K REVIEW - NO DATE FIELDS, CLEARED
001400*----------------------------------------------------------------*
001500 01  STATISTICS-GROUP.
001600     05  NEWS-DUPLICATES-FOUND       PIC S9(07) USAGE COMP.
001700     05  NEWS-UNIQUE-ARTICLE-COUNT   PIC S9(07) USAGE COMP.
001800         88  NS-HAVE-UNIQUE-ARTICLES        VALUE 1 THRU 9999999.
001900     05  AUTHOR-COUNT-TABLE-SIZE     PIC S9(04) USAGE COMP.
002000     05  AUTHOR-COUNT-TABLE.
002100         10  AUTHOR-COUNT-ENTRY OCCURS 1 TO 1000 TIMES
002200                  DEPENDING ON AUTHOR-COUNT-TABLE-SIZE.
002300             15  AC-AUTHOR-NAME      PIC X(100).
002400             15  AC-AUTHOR-COUNT     PIC S9(07) USAGE COMP.
002500             15  FILLER              PIC X(04).
002600     05  LANGUAGE-COUNT-TABLE-SIZE   PIC S9(03) USAGE COMP.
002700     05  LANGUAGE-COUNT-TABLE.
002800         10  LANGUAGE-COUNT-ENTRY OCCURS 1 TO 50 TIMES
002900                  DEPENDING ON LANGUAGE-COUNT-TABLE-SIZE.
003000             15  LC-LANGUAGE-NAME    PIC X(20).
003100             15  LC-LANGUAGE-COUNT   PIC S9(07) USAGE COMP.
003200             15  FILLER              PIC X(04).
003300     05  CATEGORY-COUNT-TABLE-SIZE   PIC S9(04) USAGE COMP.
003400     05  CATEGORY-COUNT-TABLE.
003500         10  CATEGORY-COUNT-ENTRY OCCURS 1 TO 200 TIMES
003600                  DEPENDING ON CATEGORY-COUNT-TABLE-SIZE.
003700             15  CC-CATEGORY-NAME    PIC X(50).
003800             15  CC-CATEGORY-COUNT   PIC S9(07) USAGE COMP.
003900             15  FILLER              PIC X(04).
004000     05  MOST-RECENT-ARTICLE.
004100         10  MR-STATUS               PIC X(03) VALUE 'NO '.
004200             88  MR-IS-SET                  VALUE 'YES'.
004300         10  MR-UUID                 PIC X(36).
004400         10  MR-PUBLISHED            PIC X(30).
004500         10  MR-URL                  PIC X(300).
004600         10  FILLER                  PIC X(05).
004700     05  TOP-AUTHOR-RESULT.
004800         10  TA-NAME                 PIC X(100).
004900         10  TA-COUNT                PIC S9(07) USAGE COMP.
005000         10  TA-FOUND-SW             PIC X(03) VALUE 'NO '.
005100             88  TA-FOUND                   VALUE 'YES'.
005200     05  TOP-LANGUAGE-RESULT.
005300         10  TL-NAME                 PIC X(20).
005400         10  TL-COUNT                PIC S9(07) USAGE COMP.
005500         10  TL-FOUND-SW             PIC X(03) VALUE 'NO '.
005600             88  TL-FOUND                   VALUE 'YES'.
005700     05  TOP-CATEGORY-RESULT.
005800         10  TC-NAME                 PIC X(50).
005900         10  TC-COUNT                PIC S9(07) USAGE COMP.
006000         10  TC-FOUND-SW             PIC X(03) VALUE 'NO '.
006100             88  TC-FOUND                   VALUE 'YES'.
006200
