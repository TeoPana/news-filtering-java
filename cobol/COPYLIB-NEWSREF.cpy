000100*----------------------------------------------------------------*
000200*  NEWSREF  --  REFERENCE-LIST GROUP
000300*  ONE SHAPE, COPYREPLACED THREE WAYS BY NEWSCTL INTO THE
000400*  LANGUAGES, CATEGORIES AND LINKING-WORDS TABLES.  ENTRIES ARE
000500*  LOWER-CASED ON LOAD BY NEWSCTL BEFORE ANY PROGRAM SEARCHES THEM
000600*----------------------------------------------------------------*
000700*  MAINTENANCE LOG
000800*  DATE       INIT  TICKET   DESCRIPTION
000900*  ---------  ----  -------  ---------------------------------
001000*  03/21/91   RTC   WO-1141  ORIGINAL TABLE FOR WIRE INGEST JOB
001100*  07/30/95   RTC   WO-1420  RAISED CEILING TO COVER LINKING-WORD
001200*                            LIST, NOW SHARED BY ALL THREE LISTS
001300*----------------------------------------------------------------*
001400 01  REFERENCE-TABLE-GROUP.
001500     05  REFERENCE-TABLE-SIZE        PIC S9(04) USAGE COMP.
001600     05  REFERENCE-TABLE-INDEX       PIC S9(04) USAGE COMP.
001700     05  REFERENCE-TABLE.
001800         10  REFERENCE-TABLE-ENTRY OCCURS 1 TO 1000 TIMES
001900                  DEPENDING ON REFERENCE-TABLE-SIZE
002000                                     PIC X(100).
002100     05  FILLER                      PIC X(04).
002200
