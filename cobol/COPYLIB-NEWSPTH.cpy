000100*----------------------------------------------------------------*
000200*  NEWSPTH  --  RELATIVE-PATH LIST GROUP
000300*  ONE ENTRY PER LINE OF A CONTROL FILE'S PATH LIST (THE ARTICLE-
000400*  FILE LIST), STILL RELATIVE TO THE CONTROL FILE'S OWN DIRECTORY
000500*  NEWSCTL RESOLVES THAT BEFORE HANDING PATHS DOWN TO NEWSLOAD.
000600*----------------------------------------------------------------*
000700*  MAINTENANCE LOG
000800*  DATE       INIT  TICKET   DESCRIPTION
000900*  ---------  ----  -------  ---------------------------------
001000*  03/21/91   RTC   WO-1141  ORIGINAL TABLE FOR WIRE INGEST JOB
001100*----------------------------------------------------------------*
001200 01  PATH-TABLE-GROUP.
001300     05  PATH-TABLE-SIZE             PIC S9(03) USAGE COMP.
001400     05  PATH-TABLE-INDEX            PIC S9(03) USAGE COMP.
001500     05  PATH-TABLE.
001600         10  PATH-TABLE-ENTRY OCCURS 1 TO 500 TIMES
001700                  DEPENDING ON PATH-TABLE-SIZE
001800                                     PIC X(256).
001900     05  FILLER                      PIC X(04).
002000
