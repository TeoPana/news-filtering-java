000000*===============================================================*
000100*PROGRAM NAME:    NEWSLOAD
000200*ORIGINAL AUTHOR: R. T. CONLIN
000300*
000400*NEWSLOAD IS CALLED BY NEWSCTL ONCE PER JOB.  IT WALKS THE
000500*ARTICLE-PATH-TABLE BUILT BY NEWSCTL, OPENING EACH ARTICLE DATA
000600*FILE IN TURN AND APPENDING EVERY RECORD IT CONTAINS TO THE
000700*ALL-ARTICLES TABLE, UNFILTERED.  DUPLICATE REMOVAL IS NOT THIS
000800*PROGRAM'S JOB - SEE NEWSDUP.
000900*===============================================================*
001000*MAINTENANCE LOG
001100*DATE       INIT  TICKET   DESCRIPTION
001200*---------  ----  -------  -------------------------------------
001300*03/14/91   RTC   WO-1140  ORIGINAL LOADER FOR WIRE INGEST JOB
001400*06/22/94   RTC   WO-1355  RAISED ARTICLE-FILE CEILING, WIRE UP
001500*                          VOLUME - SEE NEWSTBL/NEWSPTH
001600*11/03/97   JAH   WO-1602  CATEGORIES ARRIVE COMMA-JOINED ON THE
001700*                          WIRE FEED NOW - ADDED 2200 EXPLODE
001800*02/09/99   PDQ   WO-1699  Y2K REVIEW - PUBLISHED IS A STRING
001900*                          FIELD HERE, NEVER A DATE - CLEARED
002000*04/18/03   JAH   WO-1861  EXPLODE PARAGRAPH WAS DROPPING THE
002100*                          LAST CATEGORY AND CAPPING AT TWO -
002200*                          REWORKED 2200/2210, ADDED 2205
002300*===============================================================*
002400 IDENTIFICATION DIVISION.
002500 PROGRAM-ID.  NEWSLOAD.
002600 AUTHOR.        R. T. CONLIN.
002700 INSTALLATION.  MORONS, LOSERS AND BIMBOES.
002800 DATE-WRITTEN.  03/14/1991.
002900 DATE-COMPILED.
003000 SECURITY.      NON-CONFIDENTIAL.
003100*===============================================================*
003200 ENVIRONMENT DIVISION.
003300*---------------------------------------------------------------*
003400 CONFIGURATION SECTION.
003500*---------------------------------------------------------------*
003600 SOURCE-COMPUTER. IBM-3096.
003700 OBJECT-COMPUTER. IBM-3096.
003800 SPECIAL-NAMES.
003900     UPSI-0 ON STATUS IS NEWSLOAD-DEBUG-ON.
004000*---------------------------------------------------------------*
004100 INPUT-OUTPUT SECTION.
004200*---------------------------------------------------------------*
004300 FILE-CONTROL.
004400     SELECT ARTICLE-DATA-FILE ASSIGN TO WS-ARTICLE-FILE-NAME
004500       ORGANIZATION IS SEQUENTIAL
004600       FILE STATUS  IS ARTICLE-DATA-STATUS.
004700*===============================================================*
004800 DATA DIVISION.
004900*---------------------------------------------------------------*
005000 FILE SECTION.
005100*---------------------------------------------------------------*
005200 FD  ARTICLE-DATA-FILE
005300     RECORDING MODE IS F.
005400 01  ARTICLE-INPUT-LINE.
005500     05  AIL-UUID                PIC X(036).
005600     05  AIL-TITLE                PIC X(200).
005700     05  AIL-AUTHOR               PIC X(100).
005800     05  AIL-LANGUAGE             PIC X(020).
005900     05  AIL-PUBLISHED            PIC X(030).
006000     05  AIL-PUBLISHED-VIEW REDEFINES AIL-PUBLISHED.
006100         10  AIL-PUB-YEAR         PIC X(04).
006200         10  FILLER               PIC X(01).
006300         10  AIL-PUB-MONTH        PIC X(02).
006400         10  FILLER               PIC X(01).
006500         10  AIL-PUB-DAY          PIC X(02).
006600         10  FILLER               PIC X(20).
006700     05  AIL-URL                  PIC X(300).
006800     05  AIL-CATEGORIES-JOINED    PIC X(400).
006900     05  AIL-TEXT-STATUS          PIC X(003).
007000         88  AIL-TEXT-PRESENT               VALUE 'YES'.
007100         88  AIL-TEXT-ABSENT                VALUE 'NO '.
007200     05  AIL-TEXT                 PIC X(4000).
007300     05  FILLER                   PIC X(009).
007400 01  ARTICLE-RAW-LINE REDEFINES ARTICLE-INPUT-LINE
007500                              PIC X(5098).
007600*---------------------------------------------------------------*
007700 WORKING-STORAGE SECTION.
007800*---------------------------------------------------------------*
007900*    STANDALONE SCRATCH ITEM - HOLDS THE CURRENT ARTICLE FILE NAME
008000*    MOVED IN FROM THE PATH TABLE, USED ON THE SELECT CLAUSE ABOVE.
008100*---------------------------------------------------------------*
008200 77  WS-ARTICLE-FILE-NAME     PIC X(256) VALUE SPACE.
008300*---------------------------------------------------------------*
008400 01  WS-SWITCHES-SUBSCRIPTS-MISC.
008500     05  ARTICLE-DATA-STATUS      PIC X(02) VALUE SPACE.
008600         88  ARTICLE-DATA-OK                VALUE '00'.
008700         88  ARTICLE-DATA-EOF                VALUE '10'.
008800     05  WS-COMMA-SCAN-INDEX      PIC S9(04) USAGE COMP.
008900     05  WS-CATEGORY-START        PIC S9(04) USAGE COMP.
009000     05  WS-CATEGORY-LENGTH       PIC S9(04) USAGE COMP.
009100     05  WS-CATEGORIES-LAST-NONBLANK PIC S9(04) USAGE COMP.
009200*---------------------------------------------------------------*
009300*    CATEGORIES-JOINED VIEWED AS A CHARACTER TABLE SO THE COMMA
009400*    EXPLODE PARAGRAPH CAN WALK IT ONE BYTE AT A TIME.
009500*---------------------------------------------------------------*
009600 01  WS-CATEGORIES-WORK.
009700     05  WS-CATEGORIES-CHARS OCCURS 400 TIMES
009800                              PIC X(01).
009900 01  WS-CATEGORIES-WORK-R REDEFINES WS-CATEGORIES-WORK
010000                              PIC X(400).
010100*---------------------------------------------------------------*
010200 LINKAGE SECTION.
010300     COPY NEWSPTH REPLACING ==PATH-TABLE-GROUP==
010400                          BY ==LK-ARTICLE-PATH-TABLE-GROUP==.
010500     COPY NEWSTBL REPLACING ==ARTICLE-TABLE-GROUP==
010600                          BY ==LK-ALL-ARTICLES-GROUP==.
010700*===============================================================*
010800 PROCEDURE DIVISION USING LK-ARTICLE-PATH-TABLE-GROUP,
010900                           LK-ALL-ARTICLES-GROUP.
011000*---------------------------------------------------------------*
011100 0000-MAIN-ROUTINE.
011200*---------------------------------------------------------------*
011300     MOVE ZERO TO
011400         ARTICLE-TABLE-SIZE OF LK-ALL-ARTICLES-GROUP.
011500     PERFORM 2000-LOAD-ARTICLE-FILES
011600         THRU 2000-LOAD-ARTICLE-FILES-EXIT
011700         VARYING PATH-TABLE-INDEX OF LK-ARTICLE-PATH-TABLE-GROUP
011800         FROM 1 BY 1
011900         UNTIL PATH-TABLE-INDEX OF LK-ARTICLE-PATH-TABLE-GROUP >
012000               PATH-TABLE-SIZE OF LK-ARTICLE-PATH-TABLE-GROUP.
012100     GOBACK.
012200*---------------------------------------------------------------*
012300 2000-LOAD-ARTICLE-FILES.
012400*---------------------------------------------------------------*
012500     MOVE PATH-TABLE-ENTRY OF LK-ARTICLE-PATH-TABLE-GROUP
012600         (PATH-TABLE-INDEX OF LK-ARTICLE-PATH-TABLE-GROUP)
012700         TO WS-ARTICLE-FILE-NAME.
012800     OPEN INPUT ARTICLE-DATA-FILE.
012900     IF NOT ARTICLE-DATA-OK
013000         DISPLAY 'NEWSLOAD - UNABLE TO OPEN ', WS-ARTICLE-FILE-NAM
013100     ELSE
013200         READ ARTICLE-DATA-FILE
013300             AT END SET ARTICLE-DATA-EOF TO TRUE.
013400         PERFORM 2100-READ-ONE-ARTICLE
013500             UNTIL ARTICLE-DATA-EOF.
013600         CLOSE ARTICLE-DATA-FILE.
013700 2000-LOAD-ARTICLE-FILES-EXIT.
013800     EXIT.
013900*---------------------------------------------------------------*
014000 2100-READ-ONE-ARTICLE.
014100*---------------------------------------------------------------*
014200     IF AIL-UUID = SPACE
014300         DISPLAY 'NEWSLOAD - BLANK UUID, RAW LINE FOLLOWS'
014400         DISPLAY ARTICLE-RAW-LINE (1:132).
014500     IF NEWSLOAD-DEBUG-ON
014600         DISPLAY 'NEWSLOAD - PUBLISHED YEAR: ', AIL-PUB-YEAR.
014700     ADD 1 TO ARTICLE-TABLE-SIZE OF LK-ALL-ARTICLES-GROUP.
014800     MOVE AIL-UUID       TO AT-UUID OF LK-ALL-ARTICLES-GROUP
014900         (ARTICLE-TABLE-SIZE OF LK-ALL-ARTICLES-GROUP).
015000     MOVE AIL-TITLE      TO AT-TITLE OF LK-ALL-ARTICLES-GROUP
015100         (ARTICLE-TABLE-SIZE OF LK-ALL-ARTICLES-GROUP).
015200     MOVE AIL-AUTHOR     TO AT-AUTHOR OF LK-ALL-ARTICLES-GROUP
015300         (ARTICLE-TABLE-SIZE OF LK-ALL-ARTICLES-GROUP).
015400     MOVE AIL-LANGUAGE   TO AT-LANGUAGE OF LK-ALL-ARTICLES-GROUP
015500         (ARTICLE-TABLE-SIZE OF LK-ALL-ARTICLES-GROUP).
015600     MOVE AIL-PUBLISHED  TO AT-PUBLISHED OF LK-ALL-ARTICLES-GROUP
015700         (ARTICLE-TABLE-SIZE OF LK-ALL-ARTICLES-GROUP).
015800     MOVE AIL-URL        TO AT-URL OF LK-ALL-ARTICLES-GROUP
015900         (ARTICLE-TABLE-SIZE OF LK-ALL-ARTICLES-GROUP).
016000     IF AIL-TEXT-PRESENT
016100         SET AT-TEXT-PRESENT OF LK-ALL-ARTICLES-GROUP
016200             (ARTICLE-TABLE-SIZE OF LK-ALL-ARTICLES-GROUP) TO TRUE
016300         MOVE AIL-TEXT   TO AT-TEXT OF LK-ALL-ARTICLES-GROUP
016400             (ARTICLE-TABLE-SIZE OF LK-ALL-ARTICLES-GROUP)
016500     ELSE
016600         SET AT-TEXT-ABSENT OF LK-ALL-ARTICLES-GROUP
016700             (ARTICLE-TABLE-SIZE OF LK-ALL-ARTICLES-GROUP) TO TRUE
016800     PERFORM 2200-EXPLODE-CATEGORIES.
016900     READ ARTICLE-DATA-FILE
017000         AT END SET ARTICLE-DATA-EOF TO TRUE.
017100*---------------------------------------------------------------*
017200 2200-EXPLODE-CATEGORIES.
017300*---------------------------------------------------------------*
017400     MOVE AIL-CATEGORIES-JOINED TO WS-CATEGORIES-WORK-R.
017500     MOVE ZERO TO
017600         AT-CATEGORY-COUNT OF LK-ALL-ARTICLES-GROUP
017700         (ARTICLE-TABLE-SIZE OF LK-ALL-ARTICLES-GROUP).
017800     MOVE 1 TO WS-CATEGORY-START.
017900     MOVE ZERO TO WS-CATEGORIES-LAST-NONBLANK.
018000*    CATEGORIES-JOINED IS A FIXED PIC X(400) FIELD, SPACE-PADDED
018100*    AFTER THE LAST CATEGORY - NOT FILLED TO COLUMN 400 - SO THE
018200*    EXPLODE LOOP BELOW NEEDS TO KNOW WHERE THE REAL DATA ENDS
018300*    BEFORE IT CAN TELL THE LAST CATEGORY FROM TRAILING BLANKS.
018400     PERFORM 2205-FIND-LAST-NONBLANK-CHAR
018500         VARYING WS-COMMA-SCAN-INDEX FROM 1 BY 1
018600         UNTIL WS-COMMA-SCAN-INDEX > 400.
018700     PERFORM 2210-SCAN-ONE-CATEGORY-CHAR
018800         VARYING WS-COMMA-SCAN-INDEX FROM 1 BY 1
018900         UNTIL WS-COMMA-SCAN-INDEX > 400.
019000*---------------------------------------------------------------*
019100 2205-FIND-LAST-NONBLANK-CHAR.
019200*---------------------------------------------------------------*
019300     IF WS-CATEGORIES-CHARS (WS-COMMA-SCAN-INDEX) NOT = SPACE
019400         MOVE WS-COMMA-SCAN-INDEX TO WS-CATEGORIES-LAST-NONBLANK.
019500*---------------------------------------------------------------*
019600 2210-SCAN-ONE-CATEGORY-CHAR.
019700*---------------------------------------------------------------*
019800*    A CATEGORY ENDS AT A COMMA, OR AT THE LAST NON-BLANK COLUMN
019900*    OF THE FIELD FOUND BY 2205 ABOVE (THE FINAL CATEGORY HAS NO
020000*    TRAILING COMMA).  THE 20-CATEGORY CEILING BELOW MATCHES
020100*    AT-CATEGORY-ENTRY OCCURS 20 TIMES IN COPYLIB-NEWSTBL.
020200     IF WS-CATEGORIES-CHARS (WS-COMMA-SCAN-INDEX) = ','
020300         OR WS-COMMA-SCAN-INDEX = WS-CATEGORIES-LAST-NONBLANK
020400         COMPUTE WS-CATEGORY-LENGTH =
020500             WS-COMMA-SCAN-INDEX - WS-CATEGORY-START +
020600             1
020700         IF WS-CATEGORIES-CHARS (WS-COMMA-SCAN-INDEX) = ','
020800             COMPUTE WS-CATEGORY-LENGTH = WS-CATEGORY-LENGTH - 1
020900         END-IF
021000         IF WS-CATEGORY-LENGTH > 0
021100             AND AT-CATEGORY-COUNT OF LK-ALL-ARTICLES-GROUP
021200                 (ARTICLE-TABLE-SIZE OF LK-ALL-ARTICLES-GROUP) < 20
021300             ADD 1 TO AT-CATEGORY-COUNT OF LK-ALL-ARTICLES-GROUP
021400                 (ARTICLE-TABLE-SIZE OF LK-ALL-ARTICLES-GROUP)
021500             MOVE WS-CATEGORIES-WORK-R
021600                 (WS-CATEGORY-START : WS-CATEGORY-LENGTH)
021700                 TO AT-CATEGORY-ENTRY OF LK-ALL-ARTICLES-GROUP
021800                 (ARTICLE-TABLE-SIZE OF LK-ALL-ARTICLES-GROUP,
021900                  AT-CATEGORY-COUNT OF LK-ALL-ARTICLES-GROUP
022000                  (ARTICLE-TABLE-SIZE OF LK-ALL-ARTICLES-GROUP))
022100         END-IF
022200         COMPUTE WS-CATEGORY-START = WS-COMMA-SCAN-INDEX + 1
022300     END-IF.
022400
