000100*----------------------------------------------------------------*
000200*  NEWSKWD  --  KEYWORD GROUP
000300*  ONE ENTRY PER DISTINCT ENGLISH-LANGUAGE KEYWORD FOUND ACROSS TH
000400*  UNIQUE-ARTICLE SET.  KW-KEYWORD-COUNT IS THE NUMBER OF DISTINCT
000500*  CONTRIBUTING ARTICLES, NOT A WORD-OCCURRENCE TALLY - NEWSKEY
000600*  ONLY EVER ADDS ONE PER ARTICLE PER KEYWORD (SEE 4300 PARAGRAPH)
000700*  SO A PLAIN COUNTER SERVES AS THE ARTICLE-SET CARDINALITY.
000800*----------------------------------------------------------------*
000900*  MAINTENANCE LOG
001000*  DATE       INIT  TICKET   DESCRIPTION
001100*  ---------  ----  -------  ---------------------------------
001200*  04/02/91   RTC   WO-1143  ORIGINAL KEYWORD TABLE FOR WIRE JOB
001300*  08/11/96   RTC   WO-1455  KW-LAST-ARTICLE-IDX ADDED SO ONE
001400*                            ARTICLE CANNOT DOUBLE-BUMP A KEYWORD
001500*----------------------------------------------------------------*
001600 01  KEYWORD-GROUP.
001700     05  KEYWORD-TABLE-SIZE          PIC S9(04) USAGE COMP.
001800     05  KEYWORD-TABLE.
001900         10  KEYWORD-TABLE-ENTRY OCCURS 1 TO 3000 TIMES
002000                  DEPENDING ON KEYWORD-TABLE-SIZE.
002100             15  KW-KEYWORD-TEXT     PIC X(30).
002200             15  KW-KEYWORD-COUNT    PIC S9(07) USAGE COMP.
002300             15  KW-LAST-ARTICLE-IDX PIC S9(04) USAGE COMP.
002400             15  FILLER              PIC X(06).
002500     05  TOP-KEYWORD-RESULT.
002600         10  TK-KEYWORD              PIC X(30).
002700         10  TK-COUNT                PIC S9(07) USAGE COMP.
002800         10  TK-FOUND-SW             PIC X(03) VALUE 'NO '.
002900             88  TK-FOUND                   VALUE 'YES'.
003000         10  FILLER                  PIC X(05).
003100
