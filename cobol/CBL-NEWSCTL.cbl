000000*===============================================================*
000100*PROGRAM NAME:    NEWSCTL
000200*ORIGINAL AUTHOR: R. T. CONLIN
000300*
000400*NEWSCTL IS THE DRIVER FOR THE WIRE-SERVICE NEWS INGEST JOB.
000500*IT READS THE TWO CONTROL FILES THAT NAME THE ARTICLE DATA FILES
000600*AND THE THREE REFERENCE LISTS (LANGUAGES, CATEGORIES, LINKING
000700*WORDS), LOADS THE REFERENCE LISTS INTO WORKING STORAGE, THEN
000800*CALLS EACH STAGE OF THE JOB IN TURN - LOAD, DUPLICATE FILTER,
000900*KEYWORD EXTRACT, REPORT WRITE - PASSING THE SHARED TABLES DOWN
001000*THROUGH EACH CALL.
001100*===============================================================*
001200*MAINTENANCE LOG
001300*DATE       INIT  TICKET   DESCRIPTION
001400*---------  ----  -------  -------------------------------------
001500*03/14/91   RTC   WO-1140  ORIGINAL DRIVER FOR WIRE INGEST JOB
001600*03/21/91   RTC   WO-1141  ADDED AUX-LIST-FILE / REFERENCE LOAD
001700*06/22/94   RTC   WO-1355  RAISED ARTICLE-FILE CEILING, WIRE UP
001800*02/09/99   PDQ   WO-1699  Y2K REVIEW - CONTROL-DIR ACCEPT FIELD
001900*                          IS ALPHANUMERIC, NO DATE WINDOW HERE
002000*                          CLEARED WITH NO CHANGES REQUIRED
002100*07/11/01   JAH   WO-1774  REFERENCE-LIST LOWER-CASE PASS MOVED
002200*                          HERE FROM NEWSKEY SO ALL THREE LISTS
002300*                          ARE FOLDED BEFORE ANY STAGE SEARCHES THEM
002400*===============================================================*
002500 IDENTIFICATION DIVISION.
002600 PROGRAM-ID.  NEWSCTL.
002700 AUTHOR.        R. T. CONLIN.
002800 INSTALLATION.  MORONS, LOSERS AND BIMBOES.
002900 DATE-WRITTEN.  03/14/1991.
003000 DATE-COMPILED.
003100 SECURITY.      NON-CONFIDENTIAL.
003200*===============================================================*
003300 ENVIRONMENT DIVISION.
003400*---------------------------------------------------------------*
003500 CONFIGURATION SECTION.
003600*---------------------------------------------------------------*
003700 SOURCE-COMPUTER. IBM-3096.
003800 OBJECT-COMPUTER. IBM-3096.
003900 SPECIAL-NAMES.
004000     UPSI-0 ON STATUS IS NEWSCTL-DEBUG-ON.
004100*---------------------------------------------------------------*
004200 INPUT-OUTPUT SECTION.
004300*---------------------------------------------------------------*
004400 FILE-CONTROL.
004500     SELECT ARTICLE-LIST-FILE ASSIGN TO ARTLST
004600       ORGANIZATION IS SEQUENTIAL
004700       FILE STATUS  IS ARTICLE-LIST-STATUS.
004800*
004900     SELECT AUX-LIST-FILE ASSIGN TO AUXLST
005000       ORGANIZATION IS SEQUENTIAL
005100       FILE STATUS  IS AUX-LIST-STATUS.
005200*
005300     SELECT REFERENCE-FILE ASSIGN TO WS-REFERENCE-FILE-NAME
005400       ORGANIZATION IS SEQUENTIAL
005500       FILE STATUS  IS REFERENCE-FILE-STATUS.
005600*===============================================================*
005700 DATA DIVISION.
005800*---------------------------------------------------------------*
005900 FILE SECTION.
006000*---------------------------------------------------------------*
006100 FD  ARTICLE-LIST-FILE
006200     RECORDING MODE IS F.
006300 01  ARTICLE-LIST-RECORD.
006400     05  ALR-COUNT-FIELD         PIC 9(05).
006500     05  FILLER                  PIC X(251).
006600 01  ARTICLE-LIST-PATH REDEFINES ARTICLE-LIST-RECORD.
006700     05  ALP-PATH-TEXT           PIC X(256).
006800*---------------------------------------------------------------*
006900 FD  AUX-LIST-FILE
007000     RECORDING MODE IS F.
007100 01  AUX-LIST-RECORD.
007200     05  AXR-COUNT-FIELD         PIC 9(05).
007300     05  FILLER                  PIC X(251).
007400 01  AUX-LIST-PATH REDEFINES AUX-LIST-RECORD.
007500     05  AXP-PATH-TEXT           PIC X(256).
007600*---------------------------------------------------------------*
007700 FD  REFERENCE-FILE
007800     RECORDING MODE IS F.
007900 01  REFERENCE-FILE-RECORD.
008000     05  RFR-COUNT-FIELD         PIC 9(05).
008100     05  FILLER                  PIC X(095).
008200 01  REFERENCE-FILE-TOKEN REDEFINES REFERENCE-FILE-RECORD.
008300     05  RFT-TOKEN-TEXT          PIC X(100).
008400*---------------------------------------------------------------*
008500 WORKING-STORAGE SECTION.
008600*---------------------------------------------------------------*
008700 01  WS-SWITCHES-SUBSCRIPTS-MISC.
008800     05  ARTICLE-LIST-STATUS     PIC X(02) VALUE SPACE.
008900         88  ARTICLE-LIST-OK               VALUE '00'.
009000         88  ARTICLE-LIST-EOF               VALUE '10'.
009100     05  AUX-LIST-STATUS         PIC X(02) VALUE SPACE.
009200         88  AUX-LIST-OK                    VALUE '00'.
009300         88  AUX-LIST-EOF                   VALUE '10'.
009400     05  REFERENCE-FILE-STATUS   PIC X(02) VALUE SPACE.
009500         88  REFERENCE-FILE-OK              VALUE '00'.
009600         88  REFERENCE-FILE-EOF             VALUE '10'.
009700     05  WS-CONTROL-DIR          PIC X(256) VALUE SPACE.
009800     05  WS-REFERENCE-FILE-NAME  PIC X(256) VALUE SPACE.
009900     05  WS-LOWERCASE-WORK       PIC X(100) VALUE SPACE.
010000*---------------------------------------------------------------*
010100*    STANDALONE SCRATCH ITEM - NOT PART OF THE SWITCHES/SUBSCRIPT
010200*    GROUP ABOVE, JUST THE BAD-FILE NAME FOR 9900'S DISPLAY LINE.
010300*---------------------------------------------------------------*
010400 77  WS-ERROR-FILE-NAME      PIC X(256) VALUE SPACE.
010500*---------------------------------------------------------------*
010600     COPY NEWSPTH REPLACING ==PATH-TABLE-GROUP==
010700                          BY ==ARTICLE-PATH-TABLE-GROUP==.
010800     COPY NEWSPTH REPLACING ==PATH-TABLE-GROUP==
010900                          BY ==AUX-PATH-TABLE-GROUP==.
011000     COPY NEWSREF REPLACING ==REFERENCE-TABLE-GROUP==
011100                          BY ==LANGUAGES-TABLE-GROUP==.
011200     COPY NEWSREF REPLACING ==REFERENCE-TABLE-GROUP==
011300                          BY ==CATEGORIES-TABLE-GROUP==.
011400     COPY NEWSREF REPLACING ==REFERENCE-TABLE-GROUP==
011500                          BY ==LINKING-WORDS-TABLE-GROUP==.
011600     COPY NEWSTBL REPLACING ==ARTICLE-TABLE-GROUP==
011700                          BY ==ALL-ARTICLES-GROUP==.
011800     COPY NEWSTBL REPLACING ==ARTICLE-TABLE-GROUP==
011900                          BY ==UNIQUE-ARTICLES-GROUP==.
012000     COPY NEWSCTR.
012100     COPY NEWSKWD.
012200*===============================================================*
012300 PROCEDURE DIVISION.
012400*---------------------------------------------------------------*
012500 0000-MAIN-PROCESSING.
012600*---------------------------------------------------------------*
012700     PERFORM 1000-READ-CONTROL-FILES
012800         THRU 1000-READ-CONTROL-FILES-EXIT.
012900     PERFORM 1400-LOAD-REFERENCE-LISTS
013000         THRU 1400-LOAD-REFERENCE-LISTS-EXIT.
013100     PERFORM 2000-CALL-ARTICLE-LOADER.
013200     PERFORM 3000-CALL-DUPLICATE-FILTER.
013300     PERFORM 4000-CALL-KEYWORD-EXTRACTOR.
013400     PERFORM 5000-CALL-REPORT-WRITER.
013500     GOBACK.
013600*---------------------------------------------------------------*
013700 1000-READ-CONTROL-FILES.
013800*---------------------------------------------------------------*
013900     ACCEPT WS-CONTROL-DIR.
014000     OPEN INPUT ARTICLE-LIST-FILE.
014100     IF NOT ARTICLE-LIST-OK
014200         MOVE 'ARTLST'            TO WS-ERROR-FILE-NAME
014300         PERFORM 9900-CONTROL-FILE-ERROR.
014400     READ ARTICLE-LIST-FILE
014500         AT END SET ARTICLE-LIST-EOF TO TRUE.
014600     MOVE ALR-COUNT-FIELD TO
014700         PATH-TABLE-SIZE OF ARTICLE-PATH-TABLE-GROUP.
014800     PERFORM 1100-READ-ONE-ARTICLE-PATH
014900         VARYING PATH-TABLE-INDEX OF ARTICLE-PATH-TABLE-GROUP
015000         FROM 1 BY 1
015100         UNTIL PATH-TABLE-INDEX OF ARTICLE-PATH-TABLE-GROUP >
015200               PATH-TABLE-SIZE OF ARTICLE-PATH-TABLE-GROUP.
015300     CLOSE ARTICLE-LIST-FILE.
015400*
015500     OPEN INPUT AUX-LIST-FILE.
015600     IF NOT AUX-LIST-OK
015700         MOVE 'AUXLST'            TO WS-ERROR-FILE-NAME
015800         PERFORM 9900-CONTROL-FILE-ERROR.
015900     READ AUX-LIST-FILE
016000         AT END SET AUX-LIST-EOF TO TRUE.
016100     MOVE AXR-COUNT-FIELD TO
016200         PATH-TABLE-SIZE OF AUX-PATH-TABLE-GROUP.
016300     PERFORM 1200-READ-ONE-AUX-PATH
016400         VARYING PATH-TABLE-INDEX OF AUX-PATH-TABLE-GROUP
016500         FROM 1 BY 1
016600         UNTIL PATH-TABLE-INDEX OF AUX-PATH-TABLE-GROUP >
016700               PATH-TABLE-SIZE OF AUX-PATH-TABLE-GROUP.
016800     CLOSE AUX-LIST-FILE.
016900 1000-READ-CONTROL-FILES-EXIT.
017000     EXIT.
017100*---------------------------------------------------------------*
017200 1100-READ-ONE-ARTICLE-PATH.
017300*---------------------------------------------------------------*
017400     READ ARTICLE-LIST-FILE
017500         AT END
017600             SET ARTICLE-LIST-EOF TO TRUE
017700         NOT AT END
017800             STRING WS-CONTROL-DIR DELIMITED BY SPACE
017900                    '/'            DELIMITED BY SIZE
018000                    ALP-PATH-TEXT  DELIMITED BY SIZE
018100                 INTO PATH-TABLE-ENTRY OF ARTICLE-PATH-TABLE-GROUP
018200                    (PATH-TABLE-INDEX OF
018300                     ARTICLE-PATH-TABLE-GROUP)
018400             ON OVERFLOW
018500                 DISPLAY 'NEWSCTL - ARTICLE PATH TRUNCATED'.
018600*---------------------------------------------------------------*
018700 1200-READ-ONE-AUX-PATH.
018800*---------------------------------------------------------------*
018900     READ AUX-LIST-FILE
019000         AT END
019100             SET AUX-LIST-EOF TO TRUE
019200         NOT AT END
019300             STRING WS-CONTROL-DIR DELIMITED BY SPACE
019400                    '/'            DELIMITED BY SIZE
019500                    AXP-PATH-TEXT  DELIMITED BY SIZE
019600                 INTO PATH-TABLE-ENTRY OF AUX-PATH-TABLE-GROUP
019700                      (PATH-TABLE-INDEX OF AUX-PATH-TABLE-GROUP)
019800             ON OVERFLOW
019900                 DISPLAY 'NEWSCTL - AUX PATH TRUNCATED'.
020000*---------------------------------------------------------------*
020100 1400-LOAD-REFERENCE-LISTS.
020200*---------------------------------------------------------------*
020300     MOVE PATH-TABLE-ENTRY OF AUX-PATH-TABLE-GROUP (1)
020400         TO WS-REFERENCE-FILE-NAME.
020500     PERFORM 1410-LOAD-LANGUAGES-FILE
020600         THRU 1410-LOAD-LANGUAGES-FILE-EXIT.
020700     MOVE PATH-TABLE-ENTRY OF AUX-PATH-TABLE-GROUP (2)
020800         TO WS-REFERENCE-FILE-NAME.
020900     PERFORM 1420-LOAD-CATEGORIES-FILE
021000         THRU 1420-LOAD-CATEGORIES-FILE-EXIT.
021100     MOVE PATH-TABLE-ENTRY OF AUX-PATH-TABLE-GROUP (3)
021200         TO WS-REFERENCE-FILE-NAME.
021300     PERFORM 1430-LOAD-LINKING-WORDS-FILE
021400         THRU 1430-LOAD-LINKING-WORDS-FILE-EXIT.
021500 1400-LOAD-REFERENCE-LISTS-EXIT.
021600     EXIT.
021700*---------------------------------------------------------------*
021800 1410-LOAD-LANGUAGES-FILE.
021900*---------------------------------------------------------------*
022000     OPEN INPUT REFERENCE-FILE.
022100     IF NOT REFERENCE-FILE-OK
022200         MOVE WS-REFERENCE-FILE-NAME TO WS-ERROR-FILE-NAME
022300         PERFORM 9900-CONTROL-FILE-ERROR.
022400     READ REFERENCE-FILE
022500         AT END SET REFERENCE-FILE-EOF TO TRUE.
022600     MOVE RFR-COUNT-FIELD TO
022700         REFERENCE-TABLE-SIZE OF LANGUAGES-TABLE-GROUP.
022800     PERFORM 1415-READ-ONE-LANGUAGE-ENTRY
022900         VARYING REFERENCE-TABLE-INDEX OF LANGUAGES-TABLE-GROUP
023000         FROM 1 BY 1
023100         UNTIL REFERENCE-TABLE-INDEX OF LANGUAGES-TABLE-GROUP >
023200               REFERENCE-TABLE-SIZE OF LANGUAGES-TABLE-GROUP.
023300     CLOSE REFERENCE-FILE.
023400 1410-LOAD-LANGUAGES-FILE-EXIT.
023500     EXIT.
023600*---------------------------------------------------------------*
023700 1415-READ-ONE-LANGUAGE-ENTRY.
023800*---------------------------------------------------------------*
023900     READ REFERENCE-FILE
024000         AT END
024100             SET REFERENCE-FILE-EOF TO TRUE
024200         NOT AT END
024300             MOVE RFT-TOKEN-TEXT TO WS-LOWERCASE-WORK
024400             PERFORM 1450-LOWER-CASE-ENTRY
024500             MOVE WS-LOWERCASE-WORK TO
024600                 REFERENCE-TABLE-ENTRY OF LANGUAGES-TABLE-GROUP
024700                 (REFERENCE-TABLE-INDEX OF LANGUAGES-TABLE-GROUP).
024800*---------------------------------------------------------------*
024900 1420-LOAD-CATEGORIES-FILE.
025000*---------------------------------------------------------------*
025100     OPEN INPUT REFERENCE-FILE.
025200     IF NOT REFERENCE-FILE-OK
025300         MOVE WS-REFERENCE-FILE-NAME TO WS-ERROR-FILE-NAME
025400         PERFORM 9900-CONTROL-FILE-ERROR.
025500     READ REFERENCE-FILE
025600         AT END SET REFERENCE-FILE-EOF TO TRUE.
025700     MOVE RFR-COUNT-FIELD TO
025800         REFERENCE-TABLE-SIZE OF CATEGORIES-TABLE-GROUP.
025900     PERFORM 1425-READ-ONE-CATEGORY-ENTRY
026000         VARYING REFERENCE-TABLE-INDEX OF CATEGORIES-TABLE-GROUP
026100         FROM 1 BY 1
026200         UNTIL REFERENCE-TABLE-INDEX OF CATEGORIES-TABLE-GROUP >
026300               REFERENCE-TABLE-SIZE OF CATEGORIES-TABLE-GROUP.
026400     CLOSE REFERENCE-FILE.
026500 1420-LOAD-CATEGORIES-FILE-EXIT.
026600     EXIT.
026700*---------------------------------------------------------------*
026800 1425-READ-ONE-CATEGORY-ENTRY.
026900*---------------------------------------------------------------*
027000     READ REFERENCE-FILE
027100         AT END
027200             SET REFERENCE-FILE-EOF TO TRUE
027300         NOT AT END
027400             MOVE RFT-TOKEN-TEXT TO WS-LOWERCASE-WORK
027500             PERFORM 1450-LOWER-CASE-ENTRY
027600             MOVE WS-LOWERCASE-WORK TO
027700                 REFERENCE-TABLE-ENTRY OF CATEGORIES-TABLE-GROUP
027800                 (REFERENCE-TABLE-INDEX OF CATEGORIES-TABLE-GROUP)
027900*---------------------------------------------------------------*
028000 1430-LOAD-LINKING-WORDS-FILE.
028100*---------------------------------------------------------------*
028200     OPEN INPUT REFERENCE-FILE.
028300     IF NOT REFERENCE-FILE-OK
028400         MOVE WS-REFERENCE-FILE-NAME TO WS-ERROR-FILE-NAME
028500         PERFORM 9900-CONTROL-FILE-ERROR.
028600     READ REFERENCE-FILE
028700         AT END SET REFERENCE-FILE-EOF TO TRUE.
028800     MOVE RFR-COUNT-FIELD TO
028900         REFERENCE-TABLE-SIZE OF LINKING-WORDS-TABLE-GROUP.
029000     PERFORM 1435-READ-ONE-LINKING-WORD-ENTRY
029100         VARYING REFERENCE-TABLE-INDEX OF LINKING-WORDS-TABLE-GROU
029200         FROM 1 BY 1
029300         UNTIL REFERENCE-TABLE-INDEX OF LINKING-WORDS-TABLE-GROUP
029400               REFERENCE-TABLE-SIZE OF LINKING-WORDS-TABLE-GROUP.
029500     CLOSE REFERENCE-FILE.
029600 1430-LOAD-LINKING-WORDS-FILE-EXIT.
029700     EXIT.
029800*---------------------------------------------------------------*
029900 1435-READ-ONE-LINKING-WORD-ENTRY.
030000*---------------------------------------------------------------*
030100     READ REFERENCE-FILE
030200         AT END
030300             SET REFERENCE-FILE-EOF TO TRUE
030400         NOT AT END
030500             MOVE RFT-TOKEN-TEXT TO WS-LOWERCASE-WORK
030600             PERFORM 1450-LOWER-CASE-ENTRY
030700             MOVE WS-LOWERCASE-WORK TO
030800                 REFERENCE-TABLE-ENTRY OF LINKING-WORDS-TABLE-GROU
030900                 (REFERENCE-TABLE-INDEX OF LINKING-WORDS-TABLE-GRO
031000*---------------------------------------------------------------*
031100 1450-LOWER-CASE-ENTRY.
031200*---------------------------------------------------------------*
031300     INSPECT WS-LOWERCASE-WORK CONVERTING
031400         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
031500         TO 'abcdefghijklmnopqrstuvwxyz'.
031600*---------------------------------------------------------------*
031700 2000-CALL-ARTICLE-LOADER.
031800*---------------------------------------------------------------*
031900     CALL 'NEWSLOAD' USING ARTICLE-PATH-TABLE-GROUP,
032000                            ALL-ARTICLES-GROUP.
032100     IF NEWSCTL-DEBUG-ON
032200         DISPLAY 'NEWSCTL - ARTICLES LOADED: ',
032300             ARTICLE-TABLE-SIZE OF ALL-ARTICLES-GROUP.
032400*---------------------------------------------------------------*
032500 3000-CALL-DUPLICATE-FILTER.
032600*---------------------------------------------------------------*
032700     CALL 'NEWSDUP' USING ALL-ARTICLES-GROUP,
032800                           LANGUAGES-TABLE-GROUP,
032900                           CATEGORIES-TABLE-GROUP,
033000                           UNIQUE-ARTICLES-GROUP,
033100                           STATISTICS-GROUP.
033200     IF NEWSCTL-DEBUG-ON
033300         DISPLAY 'NEWSCTL - UNIQUE ARTICLES: ',
033400             ARTICLE-TABLE-SIZE OF UNIQUE-ARTICLES-GROUP.
033500*---------------------------------------------------------------*
033600 4000-CALL-KEYWORD-EXTRACTOR.
033700*---------------------------------------------------------------*
033800     CALL 'NEWSKEY' USING UNIQUE-ARTICLES-GROUP,
033900                           LINKING-WORDS-TABLE-GROUP,
034000                           KEYWORD-GROUP.
034100*---------------------------------------------------------------*
034200 5000-CALL-REPORT-WRITER.
034300*---------------------------------------------------------------*
034400     CALL 'NEWSRPT' USING UNIQUE-ARTICLES-GROUP,
034500                           CATEGORIES-TABLE-GROUP,
034600                           LANGUAGES-TABLE-GROUP,
034700                           STATISTICS-GROUP,
034800                           KEYWORD-GROUP.
034900*---------------------------------------------------------------*
035000 9900-CONTROL-FILE-ERROR.
035100*---------------------------------------------------------------*
035200     DISPLAY 'NEWSCTL - UNABLE TO OPEN CONTROL FILE: ',
035300         WS-ERROR-FILE-NAME.
035400     GOBACK.
035500
