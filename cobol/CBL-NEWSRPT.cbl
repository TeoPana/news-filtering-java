000000*===============================================================*
000100*PROGRAM NAME:    NEWSRPT
000200*ORIGINAL AUTHOR: R. T. CONLIN
000300*
000400*NEWSRPT IS THE LAST PROGRAM CALLED BY NEWSCTL.  IT TAKES THE
000500*UNIQUE-ARTICLES TABLE, THE CATEGORY/LANGUAGE COUNT TABLES AND THE
000600*KEYWORD TABLE AND WRITES THE FIVE OUTPUT FILES THIS JOB PROMISES
000700*THE WIRE DESK: THE MASTER ARTICLE INDEX, ONE FILE PER CATEGORY
000800*THAT ACTUALLY SHOWED UP IN THE DATA, ONE FILE PER LANGUAGE THAT
000900*ACTUALLY SHOWED UP IN THE DATA, THE KEYWORD-FREQUENCY FILE AND
001000*THE SUMMARY REPORT.  SORTING IS DONE WITH THE SORT VERB, THE SAME
001100*AS THE OLD HACKER-NEWS RANKING JOB, RATHER THAN AN IN-STORAGE
001200*BUBBLE PASS.
001300*===============================================================*
001400*MAINTENANCE LOG
001500*DATE       INIT  TICKET   DESCRIPTION
001600*---------  ----  -------  -------------------------------------
001700*04/18/91   RTC   WO-1144  ORIGINAL REPORT WRITER
001800*09/30/93   RTC   WO-1290  CATEGORY FILE NAMES NORMALIZED (COMMAS
001900*                          AND EMBEDDED BLANKS CAUSED BAD DD
002000*                          NAMES ON A FEW WIRE FEEDS)
002100*02/09/99   PDQ   WO-1699  Y2K REVIEW - PUBLISHED IS SORTED AND
002200*                          PRINTED AS A STRING, NEVER A DATE -
002300*                          CLEARED WITH NO CHANGES REQUIRED
002400*05/06/04   PDQ   WO-1902  KEYWORD-FREQUENCY FILE WAS SORTING ON
002500*                          KEYWORD TEXT AHEAD OF COUNT - SORT KEY
002600*                          ORDER SWAPPED TO COUNT-DESC/KEYWORD-ASC
002700*===============================================================*
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID.  NEWSRPT.
003000 AUTHOR.        R. T. CONLIN.
003100 INSTALLATION.  MORONS, LOSERS AND BIMBOES.
003200 DATE-WRITTEN.  04/18/1991.
003300 DATE-COMPILED.
003400 SECURITY.      NON-CONFIDENTIAL.
003500*===============================================================*
003600 ENVIRONMENT DIVISION.
003700*---------------------------------------------------------------*
003800 CONFIGURATION SECTION.
003900*---------------------------------------------------------------*
004000 SOURCE-COMPUTER. IBM-3096.
004100 OBJECT-COMPUTER. IBM-3096.
004200 SPECIAL-NAMES.
004300     UPSI-0 ON STATUS IS NEWSRPT-DEBUG-ON.
004400*---------------------------------------------------------------*
004500 INPUT-OUTPUT SECTION.
004600*---------------------------------------------------------------*
004700 FILE-CONTROL.
004800     SELECT ALL-ARTICLES-FILE ASSIGN TO ALLART
004900       ORGANIZATION IS SEQUENTIAL.
005000     SELECT KEYWORD-FILE ASSIGN TO KWDOUT
005100       ORGANIZATION IS SEQUENTIAL.
005200     SELECT SUMMARY-FILE ASSIGN TO RPTOUT
005300       ORGANIZATION IS SEQUENTIAL.
005400     SELECT KEY-OUTPUT-FILE ASSIGN TO WS-KEY-OUTPUT-FILE-NAME
005500       ORGANIZATION IS SEQUENTIAL.
005600     SELECT ARTICLE-SORT-FILE ASSIGN TO SRTART.
005700     SELECT KEY-SORT-FILE ASSIGN TO SRTKEY.
005800     SELECT KEYWORD-SORT-FILE ASSIGN TO SRTKWD.
005900*===============================================================*
006000 DATA DIVISION.
006100*---------------------------------------------------------------*
006200 FILE SECTION.
006300*---------------------------------------------------------------*
006400 FD  ALL-ARTICLES-FILE RECORDING MODE F.
006500 01  ALL-ARTICLES-RECORD.
006600     05  AAR-UUID                 PIC X(36).
006700     05  FILLER                   PIC X(01) VALUE SPACE.
006800     05  AAR-PUBLISHED            PIC X(30).
006900     05  FILLER                   PIC X(13) VALUE SPACE.
007000*---------------------------------------------------------------*
007100 FD  KEYWORD-FILE RECORDING MODE F.
007200 01  KEYWORD-FILE-RECORD.
007300     05  KFR-KEYWORD               PIC X(30).
007400     05  FILLER                    PIC X(01) VALUE SPACE.
007500     05  KFR-COUNT                 PIC Z(06)9.
007600     05  FILLER                    PIC X(43) VALUE SPACE.
007700*---------------------------------------------------------------*
007800 FD  SUMMARY-FILE RECORDING MODE F.
007900 01  SUMMARY-RECORD.
008000     05  SR-TEXT                   PIC X(128).
008100     05  FILLER                    PIC X(04).
008200*---------------------------------------------------------------*
008300 FD  KEY-OUTPUT-FILE RECORDING MODE F.
008400 01  KEY-OUTPUT-RECORD.
008500     05  KOR-UUID                  PIC X(36).
008600     05  FILLER                    PIC X(04).
008700*---------------------------------------------------------------*
008800 SD  ARTICLE-SORT-FILE.
008900 01  ARTICLE-SORT-RECORD.
009000     05  ASR-PUBLISHED             PIC X(30).
009100     05  ASR-UUID                  PIC X(36).
009200     05  FILLER                    PIC X(02).
009300*---------------------------------------------------------------*
009400 SD  KEY-SORT-FILE.
009500 01  KEY-SORT-RECORD.
009600     05  KSR-UUID                  PIC X(36).
009700     05  FILLER                    PIC X(04).
009800*---------------------------------------------------------------*
009900 SD  KEYWORD-SORT-FILE.
010000 01  KEYWORD-SORT-RECORD.
010100     05  KWR-COUNT                 PIC 9(07).
010200     05  KWR-KEYWORD               PIC X(30).
010300     05  FILLER                    PIC X(03).
010400*---------------------------------------------------------------*
010500 WORKING-STORAGE SECTION.
010600*---------------------------------------------------------------*
010700*    STANDALONE SCRATCH ITEM - THE SUBSCRIPT USED TO WALK THE
010800*    STATISTICS AND KEYWORD TABLES WHEN RELEASING SORT RECORDS.
010900*---------------------------------------------------------------*
011000 77  WS-KEY-INDEX              PIC S9(04) USAGE COMP.
011100*---------------------------------------------------------------*
011200 01  WS-SWITCHES-SUBSCRIPTS-MISC.
011300     05  WS-SORT-EOF-SW            PIC X(01) VALUE 'N'.
011400         88  WS-SORT-EOF                     VALUE 'Y'.
011500     05  WS-FOUND-SW               PIC X(01) VALUE 'N'.
011600         88  WS-ENTRY-FOUND                  VALUE 'Y'.
011700         88  WS-ENTRY-NOT-FOUND              VALUE 'N'.
011800     05  WS-CAT-SCAN-INDEX         PIC S9(02) USAGE COMP.
011900     05  WS-CURRENT-KEY-TYPE       PIC X(01).
012000         88  WS-KEY-IS-CATEGORY             VALUE 'C'.
012100         88  WS-KEY-IS-LANGUAGE              VALUE 'L'.
012200     05  WS-CURRENT-KEY-VALUE      PIC X(50).
012300     05  WS-PREVIOUS-UUID          PIC X(36).
012400     05  WS-KEY-OUTPUT-FILE-NAME   PIC X(256).
012500*---------------------------------------------------------------*
012600*    CATEGORY-NAME NORMALIZATION WORK AREA - REMOVES COMMAS AND
012700*    COLLAPSES BLANK RUNS TO A SINGLE UNDERSCORE FOR USE IN AN
012800*    OUTPUT FILE NAME OR ON THE SUMMARY REPORT'S TOP-CATEGORY
012900*    LINE.  THE RAW (UNNORMALIZED) CATEGORY IS STILL WHAT IS
013000*    MATCHED AGAINST THE CATEGORIES REFERENCE LIST AND USED AS THE
013100*    IN-STORAGE ACCUMULATION KEY - THIS AREA IS FOR DISPLAY ONLY.
013200*---------------------------------------------------------------*
013300 01  WS-NORM-INPUT-R                PIC X(50).
013400 01  WS-NORM-INPUT REDEFINES WS-NORM-INPUT-R.
013500     05  WS-NORM-CHARS OCCURS 50 TIMES PIC X(01).
013600*---------------------------------------------------------------*
013700*    COMMA-STRIP WORK AREA - 5205/5206 DELETE EVERY COMMA OUTRIGHT
013800*    (SHIFTING WHAT FOLLOWS LEFT) BEFORE THE WHITESPACE-COLLAPSE
013900*    PASS RUNS, SO A COMMA WITH NO ADJACENT BLANK DOES NOT TURN
014000*    INTO A WORD SEPARATOR OF ITS OWN.
014100*---------------------------------------------------------------*
014200 01  WS-NORM-STRIP-WORK             PIC X(50).
014300 01  WS-NORM-STRIP REDEFINES WS-NORM-STRIP-WORK.
014400     05  WS-NORM-STRIP-CHARS OCCURS 50 TIMES PIC X(01).
014500 01  WS-NORM-STRIP-LENGTH           PIC S9(02) USAGE COMP.
014600 01  WS-NORM-OUTPUT-R                PIC X(50).
014700 01  WS-NORM-OUTPUT REDEFINES WS-NORM-OUTPUT-R.
014800     05  WS-NORM-OUT-CHARS OCCURS 50 TIMES PIC X(01).
014900 01  WS-NORM-OUT-LENGTH              PIC S9(02) USAGE COMP.
015000 01  WS-NORM-SCAN-INDEX              PIC S9(02) USAGE COMP.
015100 01  WS-NORM-IN-RUN-SW               PIC X(01) VALUE 'N'.
015200*---------------------------------------------------------------*
015300*    SUMMARY-LINE NUMERIC-EDIT WORK AREA - MOVES A COUNT INTO A
015400*    ZERO-SUPPRESSED PICTURE THEN FINDS WHERE THE DIGITS START SO
015500*    THE REPORT LINE DOES NOT CARRY A FIELD FULL OF LEADING BLANKS
015600*---------------------------------------------------------------*
015700 01  WS-NUM-EDIT-OUT                 PIC Z(06)9.
015800 01  WS-NUM-EDIT-CHARS REDEFINES WS-NUM-EDIT-OUT
015900                              OCCURS 7 TIMES PIC X(01).
016000 01  WS-NUM-TRIM-START               PIC S9(02) USAGE COMP.
016100 01  WS-NUM-TRIM-LENGTH              PIC S9(02) USAGE COMP.
016200*---------------------------------------------------------------*
016300 01  WS-DEBUG-REPORT-COUNTS.
016400     05  WS-DEBUG-DUP-CT           PIC 9(07).
016500     05  WS-DEBUG-UNIQ-CT          PIC 9(07).
016600 01  WS-DEBUG-REPORT-COUNTS-R REDEFINES
016700                            WS-DEBUG-REPORT-COUNTS PIC X(14).
016800*---------------------------------------------------------------*
016900 LINKAGE SECTION.
017000     COPY NEWSTBL REPLACING ==ARTICLE-TABLE-GROUP==
017100                          BY ==LK-UNIQUE-ARTICLES-GROUP==.
017200     COPY NEWSREF REPLACING ==REFERENCE-TABLE-GROUP==
017300                          BY ==LK-CATEGORIES-TABLE-GROUP==.
017400     COPY NEWSREF REPLACING ==REFERENCE-TABLE-GROUP==
017500                          BY ==LK-LANGUAGES-TABLE-GROUP==.
017600     COPY NEWSCTR REPLACING ==STATISTICS-GROUP==
017700                          BY ==LK-STATISTICS-GROUP==.
017800     COPY NEWSKWD REPLACING ==KEYWORD-GROUP==
017900                          BY ==LK-KEYWORD-GROUP==.
018000*===============================================================*
018100 PROCEDURE DIVISION USING LK-UNIQUE-ARTICLES-GROUP,
018200                           LK-CATEGORIES-TABLE-GROUP,
018300                           LK-LANGUAGES-TABLE-GROUP,
018400                           LK-STATISTICS-GROUP,
018500                           LK-KEYWORD-GROUP.
018600*---------------------------------------------------------------*
018700 0000-MAIN-ROUTINE.
018800*---------------------------------------------------------------*
018900     PERFORM 5100-WRITE-ALL-ARTICLES
019000         THRU 5100-WRITE-ALL-ARTICLES-EXIT.
019100     PERFORM 5200-WRITE-CATEGORY-FILES
019200         THRU 5200-WRITE-CATEGORY-FILES-EXIT
019300         VARYING WS-KEY-INDEX FROM 1 BY 1
019400         UNTIL WS-KEY-INDEX >
019500               CATEGORY-COUNT-TABLE-SIZE OF LK-STATISTICS-GROUP.
019600     PERFORM 5300-WRITE-LANGUAGE-FILES
019700         THRU 5300-WRITE-LANGUAGE-FILES-EXIT
019800         VARYING WS-KEY-INDEX FROM 1 BY 1
019900         UNTIL WS-KEY-INDEX >
020000               LANGUAGE-COUNT-TABLE-SIZE OF LK-STATISTICS-GROUP.
020100     PERFORM 5400-WRITE-KEYWORD-REPORT
020200         THRU 5400-WRITE-KEYWORD-REPORT-EXIT.
020300     PERFORM 5500-WRITE-SUMMARY-REPORT
020400         THRU 5500-WRITE-SUMMARY-REPORT-EXIT.
020500     GOBACK.
020600*---------------------------------------------------------------*
020700 5100-WRITE-ALL-ARTICLES.
020800*---------------------------------------------------------------*
020900     OPEN OUTPUT ALL-ARTICLES-FILE.
021000     SORT ARTICLE-SORT-FILE
021100         ON DESCENDING KEY ASR-PUBLISHED
021200         ON ASCENDING  KEY ASR-UUID
021300         INPUT PROCEDURE IS 5110-RELEASE-ALL-ARTICLES
021400             THRU 5110-RELEASE-ALL-ARTICLES-EXIT
021500         OUTPUT PROCEDURE IS 5120-WRITE-SORTED-ARTICLES
021600             THRU 5120-WRITE-SORTED-ARTICLES-EXIT.
021700     CLOSE ALL-ARTICLES-FILE.
021800 5100-WRITE-ALL-ARTICLES-EXIT.
021900     EXIT.
022000*---------------------------------------------------------------*
022100 5110-RELEASE-ALL-ARTICLES.
022200*---------------------------------------------------------------*
022300     PERFORM 5111-RELEASE-ONE-ARTICLE
022400         VARYING ARTICLE-TABLE-INDEX OF LK-UNIQUE-ARTICLES-GROUP
022500         FROM 1 BY 1
022600         UNTIL ARTICLE-TABLE-INDEX OF LK-UNIQUE-ARTICLES-GROUP >
022700               ARTICLE-TABLE-SIZE OF LK-UNIQUE-ARTICLES-GROUP.
022800 5110-RELEASE-ALL-ARTICLES-EXIT.
022900     EXIT.
023000*---------------------------------------------------------------*
023100 5111-RELEASE-ONE-ARTICLE.
023200*---------------------------------------------------------------*
023300     MOVE AT-UUID OF LK-UNIQUE-ARTICLES-GROUP
023400         (ARTICLE-TABLE-INDEX OF LK-UNIQUE-ARTICLES-GROUP)
023500         TO ASR-UUID.
023600     MOVE AT-PUBLISHED OF LK-UNIQUE-ARTICLES-GROUP
023700         (ARTICLE-TABLE-INDEX OF LK-UNIQUE-ARTICLES-GROUP)
023800         TO ASR-PUBLISHED.
023900     RELEASE ARTICLE-SORT-RECORD.
024000*---------------------------------------------------------------*
024100 5120-WRITE-SORTED-ARTICLES.
024200*---------------------------------------------------------------*
024300     MOVE 'N' TO WS-SORT-EOF-SW.
024400     PERFORM 5122-RETURN-ONE-ARTICLE.
024500     PERFORM 5121-WRITE-ONE-SORTED-ARTICLE
024600         UNTIL WS-SORT-EOF.
024700 5120-WRITE-SORTED-ARTICLES-EXIT.
024800     EXIT.
024900*---------------------------------------------------------------*
025000 5121-WRITE-ONE-SORTED-ARTICLE.
025100*---------------------------------------------------------------*
025200     MOVE ASR-UUID TO AAR-UUID.
025300     MOVE ASR-PUBLISHED TO AAR-PUBLISHED.
025400     WRITE ALL-ARTICLES-RECORD.
025500     PERFORM 5122-RETURN-ONE-ARTICLE.
025600*---------------------------------------------------------------*
025700 5122-RETURN-ONE-ARTICLE.
025800*---------------------------------------------------------------*
025900     RETURN ARTICLE-SORT-FILE
026000         AT END SET WS-SORT-EOF TO TRUE.
026100*---------------------------------------------------------------*
026200 5200-WRITE-CATEGORY-FILES.
026300*---------------------------------------------------------------*
026400     SET WS-KEY-IS-CATEGORY TO TRUE.
026500     MOVE CC-CATEGORY-NAME OF LK-STATISTICS-GROUP (WS-KEY-INDEX)
026600         TO WS-CURRENT-KEY-VALUE.
026700     MOVE CC-CATEGORY-NAME OF LK-STATISTICS-GROUP (WS-KEY-INDEX)
026800         TO WS-NORM-INPUT-R.
026900     PERFORM 5210-NORMALIZE-CATEGORY-NAME.
027000     MOVE SPACES TO WS-KEY-OUTPUT-FILE-NAME.
027100     STRING WS-NORM-OUTPUT-R (1 : WS-NORM-OUT-LENGTH)
027200                 DELIMITED BY SIZE
027300             '.txt' DELIMITED BY SIZE
027400         INTO WS-KEY-OUTPUT-FILE-NAME.
027500     PERFORM 5250-WRITE-ONE-KEY-FILE
027600         THRU 5250-WRITE-ONE-KEY-FILE-EXIT.
027700 5200-WRITE-CATEGORY-FILES-EXIT.
027800     EXIT.
027900*---------------------------------------------------------------*
028000 5210-NORMALIZE-CATEGORY-NAME.
028100*---------------------------------------------------------------*
028200     PERFORM 5205-STRIP-COMMAS.
028300     MOVE WS-NORM-STRIP-WORK TO WS-NORM-INPUT-R.
028400     MOVE SPACES TO WS-NORM-OUTPUT-R.
028500     MOVE ZERO TO WS-NORM-OUT-LENGTH.
028600     MOVE 'N' TO WS-NORM-IN-RUN-SW.
028700     PERFORM 5211-NORMALIZE-ONE-CHAR
028800         VARYING WS-NORM-SCAN-INDEX FROM 1 BY 1
028900         UNTIL WS-NORM-SCAN-INDEX > 50.
029000     IF WS-NORM-OUT-LENGTH > 0
029100         AND WS-NORM-OUT-CHARS (WS-NORM-OUT-LENGTH) = '_'
029200         SUBTRACT 1 FROM WS-NORM-OUT-LENGTH.
029300*---------------------------------------------------------------*
029400 5205-STRIP-COMMAS.
029500*---------------------------------------------------------------*
029600     MOVE SPACES TO WS-NORM-STRIP-WORK.
029700     MOVE ZERO TO WS-NORM-STRIP-LENGTH.
029800     PERFORM 5206-STRIP-ONE-CHAR
029900         VARYING WS-NORM-SCAN-INDEX FROM 1 BY 1
030000         UNTIL WS-NORM-SCAN-INDEX > 50.
030100*---------------------------------------------------------------*
030200 5206-STRIP-ONE-CHAR.
030300*---------------------------------------------------------------*
030400     IF WS-NORM-CHARS (WS-NORM-SCAN-INDEX) NOT = ','
030500         ADD 1 TO WS-NORM-STRIP-LENGTH
030600         MOVE WS-NORM-CHARS (WS-NORM-SCAN-INDEX)
030700             TO WS-NORM-STRIP-CHARS (WS-NORM-STRIP-LENGTH)
030800     END-IF.
030900*---------------------------------------------------------------*
031000 5211-NORMALIZE-ONE-CHAR.
031100*---------------------------------------------------------------*
031200     IF WS-NORM-CHARS (WS-NORM-SCAN-INDEX) = SPACE
031300         IF WS-NORM-OUT-LENGTH > 0 AND WS-NORM-IN-RUN-SW = 'N'
031400             ADD 1 TO WS-NORM-OUT-LENGTH
031500             MOVE '_' TO WS-NORM-OUT-CHARS (WS-NORM-OUT-LENGTH)
031600             MOVE 'Y' TO WS-NORM-IN-RUN-SW
031700         END-IF
031800     ELSE
031900         ADD 1 TO WS-NORM-OUT-LENGTH
032000         MOVE WS-NORM-CHARS (WS-NORM-SCAN-INDEX)
032100             TO WS-NORM-OUT-CHARS (WS-NORM-OUT-LENGTH)
032200         MOVE 'N' TO WS-NORM-IN-RUN-SW
032300     END-IF.
032400*---------------------------------------------------------------*
032500 5300-WRITE-LANGUAGE-FILES.
032600*---------------------------------------------------------------*
032700     SET WS-KEY-IS-LANGUAGE TO TRUE.
032800     MOVE LC-LANGUAGE-NAME OF LK-STATISTICS-GROUP (WS-KEY-INDEX)
032900         TO WS-CURRENT-KEY-VALUE.
033000     MOVE SPACES TO WS-KEY-OUTPUT-FILE-NAME.
033100     STRING LC-LANGUAGE-NAME OF LK-STATISTICS-GROUP (WS-KEY-INDEX)
033200                 DELIMITED BY SPACE
033300             '.txt' DELIMITED BY SIZE
033400         INTO WS-KEY-OUTPUT-FILE-NAME.
033500     PERFORM 5250-WRITE-ONE-KEY-FILE
033600         THRU 5250-WRITE-ONE-KEY-FILE-EXIT.
033700 5300-WRITE-LANGUAGE-FILES-EXIT.
033800     EXIT.
033900*---------------------------------------------------------------*
034000 5250-WRITE-ONE-KEY-FILE.
034100*---------------------------------------------------------------*
034200     OPEN OUTPUT KEY-OUTPUT-FILE.
034300     SORT KEY-SORT-FILE
034400         ON ASCENDING KEY KSR-UUID
034500         INPUT PROCEDURE IS 5260-RELEASE-MATCHING-UUIDS
034600             THRU 5260-RELEASE-MATCHING-UUIDS-EXIT
034700         OUTPUT PROCEDURE IS 5270-WRITE-SORTED-UUIDS
034800             THRU 5270-WRITE-SORTED-UUIDS-EXIT.
034900     CLOSE KEY-OUTPUT-FILE.
035000 5250-WRITE-ONE-KEY-FILE-EXIT.
035100     EXIT.
035200*---------------------------------------------------------------*
035300 5260-RELEASE-MATCHING-UUIDS.
035400*---------------------------------------------------------------*
035500     PERFORM 5261-CHECK-ONE-ARTICLE
035600         VARYING ARTICLE-TABLE-INDEX OF LK-UNIQUE-ARTICLES-GROUP
035700         FROM 1 BY 1
035800         UNTIL ARTICLE-TABLE-INDEX OF LK-UNIQUE-ARTICLES-GROUP >
035900               ARTICLE-TABLE-SIZE OF LK-UNIQUE-ARTICLES-GROUP.
036000 5260-RELEASE-MATCHING-UUIDS-EXIT.
036100     EXIT.
036200*---------------------------------------------------------------*
036300 5261-CHECK-ONE-ARTICLE.
036400*---------------------------------------------------------------*
036500     IF WS-KEY-IS-LANGUAGE
036600         IF AT-LANGUAGE OF LK-UNIQUE-ARTICLES-GROUP
036700             (ARTICLE-TABLE-INDEX OF LK-UNIQUE-ARTICLES-GROUP) =
036800             WS-CURRENT-KEY-VALUE
036900             PERFORM 5262-RELEASE-ONE-UUID
037000         END-IF
037100     ELSE
037200         PERFORM 5263-CHECK-CATEGORY-MATCH
037300     END-IF.
037400*---------------------------------------------------------------*
037500 5263-CHECK-CATEGORY-MATCH.
037600*---------------------------------------------------------------*
037700     SET WS-ENTRY-NOT-FOUND TO TRUE.
037800     PERFORM 5264-COMPARE-ONE-CATEGORY
037900         VARYING WS-CAT-SCAN-INDEX FROM 1 BY 1
038000         UNTIL WS-CAT-SCAN-INDEX >
038100               AT-CATEGORY-COUNT OF LK-UNIQUE-ARTICLES-GROUP
038200               (ARTICLE-TABLE-INDEX OF LK-UNIQUE-ARTICLES-GROUP)
038300             OR WS-ENTRY-FOUND.
038400     IF WS-ENTRY-FOUND
038500         PERFORM 5262-RELEASE-ONE-UUID.
038600*---------------------------------------------------------------*
038700 5264-COMPARE-ONE-CATEGORY.
038800*---------------------------------------------------------------*
038900     IF AT-CATEGORY-ENTRY OF LK-UNIQUE-ARTICLES-GROUP
039000         (ARTICLE-TABLE-INDEX OF LK-UNIQUE-ARTICLES-GROUP,
039100          WS-CAT-SCAN-INDEX) = WS-CURRENT-KEY-VALUE
039200         SET WS-ENTRY-FOUND TO TRUE.
039300*---------------------------------------------------------------*
039400 5262-RELEASE-ONE-UUID.
039500*---------------------------------------------------------------*
039600     MOVE AT-UUID OF LK-UNIQUE-ARTICLES-GROUP
039700         (ARTICLE-TABLE-INDEX OF LK-UNIQUE-ARTICLES-GROUP)
039800         TO KSR-UUID.
039900     RELEASE KEY-SORT-RECORD.
040000*---------------------------------------------------------------*
040100 5270-WRITE-SORTED-UUIDS.
040200*---------------------------------------------------------------*
040300     MOVE 'N' TO WS-SORT-EOF-SW.
040400     MOVE SPACES TO WS-PREVIOUS-UUID.
040500     PERFORM 5272-RETURN-ONE-KEY.
040600     PERFORM 5271-WRITE-ONE-UUID
040700         UNTIL WS-SORT-EOF.
040800 5270-WRITE-SORTED-UUIDS-EXIT.
040900     EXIT.
041000*---------------------------------------------------------------*
041100 5271-WRITE-ONE-UUID.
041200*---------------------------------------------------------------*
041300     IF KSR-UUID NOT = WS-PREVIOUS-UUID
041400         MOVE KSR-UUID TO KOR-UUID
041500         WRITE KEY-OUTPUT-RECORD
041600         MOVE KSR-UUID TO WS-PREVIOUS-UUID.
041700     PERFORM 5272-RETURN-ONE-KEY.
041800*---------------------------------------------------------------*
041900 5272-RETURN-ONE-KEY.
042000*---------------------------------------------------------------*
042100     RETURN KEY-SORT-FILE
042200         AT END SET WS-SORT-EOF TO TRUE.
042300*---------------------------------------------------------------*
042400 5400-WRITE-KEYWORD-REPORT.
042500*---------------------------------------------------------------*
042600     OPEN OUTPUT KEYWORD-FILE.
042700     SORT KEYWORD-SORT-FILE
042800         ON DESCENDING KEY KWR-COUNT
042900         ON ASCENDING  KEY KWR-KEYWORD
043000         INPUT PROCEDURE IS 5410-RELEASE-KEYWORDS
043100             THRU 5410-RELEASE-KEYWORDS-EXIT
043200         OUTPUT PROCEDURE IS 5420-WRITE-SORTED-KEYWORDS
043300             THRU 5420-WRITE-SORTED-KEYWORDS-EXIT.
043400     CLOSE KEYWORD-FILE.
043500 5400-WRITE-KEYWORD-REPORT-EXIT.
043600     EXIT.
043700*---------------------------------------------------------------*
043800 5410-RELEASE-KEYWORDS.
043900*---------------------------------------------------------------*
044000     PERFORM 5411-RELEASE-ONE-KEYWORD
044100         VARYING WS-KEY-INDEX FROM 1 BY 1
044200         UNTIL WS-KEY-INDEX >
044300               KEYWORD-TABLE-SIZE OF LK-KEYWORD-GROUP.
044400 5410-RELEASE-KEYWORDS-EXIT.
044500     EXIT.
044600*---------------------------------------------------------------*
044700 5411-RELEASE-ONE-KEYWORD.
044800*---------------------------------------------------------------*
044900     MOVE KW-KEYWORD-COUNT OF LK-KEYWORD-GROUP (WS-KEY-INDEX)
045000         TO KWR-COUNT.
045100     MOVE KW-KEYWORD-TEXT OF LK-KEYWORD-GROUP (WS-KEY-INDEX)
045200         TO KWR-KEYWORD.
045300     RELEASE KEYWORD-SORT-RECORD.
045400*---------------------------------------------------------------*
045500 5420-WRITE-SORTED-KEYWORDS.
045600*---------------------------------------------------------------*
045700     MOVE 'N' TO WS-SORT-EOF-SW.
045800     PERFORM 5422-RETURN-ONE-KEYWORD.
045900     PERFORM 5421-WRITE-ONE-KEYWORD
046000         UNTIL WS-SORT-EOF.
046100 5420-WRITE-SORTED-KEYWORDS-EXIT.
046200     EXIT.
046300*---------------------------------------------------------------*
046400 5421-WRITE-ONE-KEYWORD.
046500*---------------------------------------------------------------*
046600     MOVE KWR-KEYWORD TO KFR-KEYWORD.
046700     MOVE KWR-COUNT TO KFR-COUNT.
046800     WRITE KEYWORD-FILE-RECORD.
046900     PERFORM 5422-RETURN-ONE-KEYWORD.
047000*---------------------------------------------------------------*
047100 5422-RETURN-ONE-KEYWORD.
047200*---------------------------------------------------------------*
047300     RETURN KEYWORD-SORT-FILE
047400         AT END SET WS-SORT-EOF TO TRUE.
047500*---------------------------------------------------------------*
047600 5500-WRITE-SUMMARY-REPORT.
047700*---------------------------------------------------------------*
047800     OPEN OUTPUT SUMMARY-FILE.
047900     IF NEWSRPT-DEBUG-ON
048000         MOVE NEWS-DUPLICATES-FOUND OF LK-STATISTICS-GROUP
048100             TO WS-DEBUG-DUP-CT
048200         MOVE NEWS-UNIQUE-ARTICLE-COUNT OF LK-STATISTICS-GROUP
048300             TO WS-DEBUG-UNIQ-CT
048400         DISPLAY 'NEWSRPT DUP/UNIQ COUNTS  - '
048500             WS-DEBUG-REPORT-COUNTS-R.
048600     MOVE NEWS-DUPLICATES-FOUND OF LK-STATISTICS-GROUP
048700         TO WS-NUM-EDIT-OUT.
048800     PERFORM 5510-FIND-TRIM-POINT.
048900     MOVE SPACES TO SUMMARY-RECORD.
049000     STRING 'duplicates_found - ' DELIMITED BY SIZE
049100             WS-NUM-EDIT-OUT (WS-NUM-TRIM-START : WS-NUM-TRIM-LENG
049200                 DELIMITED BY SIZE
049300         INTO SR-TEXT.
049400     WRITE SUMMARY-RECORD.
049500     MOVE NEWS-UNIQUE-ARTICLE-COUNT OF LK-STATISTICS-GROUP
049600         TO WS-NUM-EDIT-OUT.
049700     PERFORM 5510-FIND-TRIM-POINT.
049800     MOVE SPACES TO SUMMARY-RECORD.
049900     STRING 'unique_articles - ' DELIMITED BY SIZE
050000             WS-NUM-EDIT-OUT (WS-NUM-TRIM-START : WS-NUM-TRIM-LENG
050100                 DELIMITED BY SIZE
050200         INTO SR-TEXT.
050300     WRITE SUMMARY-RECORD.
050400     IF NS-HAVE-UNIQUE-ARTICLES OF LK-STATISTICS-GROUP
050500         PERFORM 5520-WRITE-BEST-AUTHOR-LINE
050600         PERFORM 5530-WRITE-TOP-LANGUAGE-LINE
050700         PERFORM 5550-WRITE-MOST-RECENT-LINE.
050800     IF TC-FOUND OF LK-STATISTICS-GROUP
050900         PERFORM 5540-WRITE-TOP-CATEGORY-LINE.
051000     IF TK-FOUND OF LK-KEYWORD-GROUP
051100         PERFORM 5560-WRITE-TOP-KEYWORD-LINE.
051200     CLOSE SUMMARY-FILE.
051300 5500-WRITE-SUMMARY-REPORT-EXIT.
051400     EXIT.
051500*---------------------------------------------------------------*
051600 5510-FIND-TRIM-POINT.
051700*---------------------------------------------------------------*
051800     MOVE 1 TO WS-NUM-TRIM-START.
051900     PERFORM 5511-CHECK-ONE-EDIT-CHAR
052000         VARYING WS-NUM-TRIM-START FROM 1 BY 1
052100         UNTIL WS-NUM-TRIM-START > 7
052200             OR WS-NUM-EDIT-CHARS (WS-NUM-TRIM-START) NOT = SPACE.
052300     COMPUTE WS-NUM-TRIM-LENGTH = 8 - WS-NUM-TRIM-START.
052400*---------------------------------------------------------------*
052500 5511-CHECK-ONE-EDIT-CHAR.
052600*---------------------------------------------------------------*
052700     CONTINUE.
052800*---------------------------------------------------------------*
052900 5520-WRITE-BEST-AUTHOR-LINE.
053000*---------------------------------------------------------------*
053100     MOVE TA-COUNT OF LK-STATISTICS-GROUP TO WS-NUM-EDIT-OUT.
053200     PERFORM 5510-FIND-TRIM-POINT.
053300     MOVE SPACES TO SUMMARY-RECORD.
053400     STRING 'best_author - ' DELIMITED BY SIZE
053500             TA-NAME OF LK-STATISTICS-GROUP DELIMITED BY SPACE
053600             ' ' DELIMITED BY SIZE
053700             WS-NUM-EDIT-OUT (WS-NUM-TRIM-START : WS-NUM-TRIM-LENG
053800                 DELIMITED BY SIZE
053900         INTO SR-TEXT.
054000     WRITE SUMMARY-RECORD.
054100*---------------------------------------------------------------*
054200 5530-WRITE-TOP-LANGUAGE-LINE.
054300*---------------------------------------------------------------*
054400     MOVE TL-COUNT OF LK-STATISTICS-GROUP TO WS-NUM-EDIT-OUT.
054500     PERFORM 5510-FIND-TRIM-POINT.
054600     MOVE SPACES TO SUMMARY-RECORD.
054700     STRING 'top_language - ' DELIMITED BY SIZE
054800             TL-NAME OF LK-STATISTICS-GROUP DELIMITED BY SPACE
054900             ' ' DELIMITED BY SIZE
055000             WS-NUM-EDIT-OUT (WS-NUM-TRIM-START : WS-NUM-TRIM-LENG
055100                 DELIMITED BY SIZE
055200         INTO SR-TEXT.
055300     WRITE SUMMARY-RECORD.
055400*---------------------------------------------------------------*
055500 5540-WRITE-TOP-CATEGORY-LINE.
055600*---------------------------------------------------------------*
055700     MOVE TC-COUNT OF LK-STATISTICS-GROUP TO WS-NUM-EDIT-OUT.
055800     PERFORM 5510-FIND-TRIM-POINT.
055900     MOVE TC-NAME OF LK-STATISTICS-GROUP TO WS-NORM-INPUT-R.
056000     PERFORM 5210-NORMALIZE-CATEGORY-NAME.
056100     MOVE SPACES TO SUMMARY-RECORD.
056200     STRING 'top_category - ' DELIMITED BY SIZE
056300             WS-NORM-OUTPUT-R (1 : WS-NORM-OUT-LENGTH)
056400                 DELIMITED BY SIZE
056500             ' ' DELIMITED BY SIZE
056600             WS-NUM-EDIT-OUT (WS-NUM-TRIM-START : WS-NUM-TRIM-LENG
056700                 DELIMITED BY SIZE
056800         INTO SR-TEXT.
056900     WRITE SUMMARY-RECORD.
057000*---------------------------------------------------------------*
057100 5550-WRITE-MOST-RECENT-LINE.
057200*---------------------------------------------------------------*
057300     MOVE SPACES TO SUMMARY-RECORD.
057400     STRING 'most_recent_article - ' DELIMITED BY SIZE
057500             MR-PUBLISHED OF LK-STATISTICS-GROUP
057600                 DELIMITED BY SPACE
057700             ' ' DELIMITED BY SIZE
057800             MR-URL OF LK-STATISTICS-GROUP DELIMITED BY SPACE
057900         INTO SR-TEXT.
058000     WRITE SUMMARY-RECORD.
058100*---------------------------------------------------------------*
058200 5560-WRITE-TOP-KEYWORD-LINE.
058300*---------------------------------------------------------------*
058400     MOVE TK-COUNT OF LK-KEYWORD-GROUP TO WS-NUM-EDIT-OUT.
058500     PERFORM 5510-FIND-TRIM-POINT.
058600     MOVE SPACES TO SUMMARY-RECORD.
058700     STRING 'top_keyword_en - ' DELIMITED BY SIZE
058800             TK-KEYWORD OF LK-KEYWORD-GROUP DELIMITED BY SPACE
058900             ' ' DELIMITED BY SIZE
059000             WS-NUM-EDIT-OUT (WS-NUM-TRIM-START : WS-NUM-TRIM-LENG
059100                 DELIMITED BY SIZE
059200         INTO SR-TEXT.
059300     WRITE SUMMARY-RECORD.
059400
