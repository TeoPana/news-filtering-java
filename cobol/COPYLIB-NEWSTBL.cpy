000100*----------------------------------------------------------------*
000200*  NEWSTBL  --  IN-MEMORY ARTICLE TABLE GROUP
000300*  HOLDS EITHER THE FULL LOADED-ARTICLE SET OR THE UNIQUE-ARTICLE
000400*  SET, DEPENDING WHICH 01-NAME THE CALLING PROGRAM COPYREPLACES I
000500*  UNDER.  ONE GROUP SO IT TRAVELS ACROSS A CALL USING AS A SINGLE
000600*  PARAMETER, THE SAME WAY UNEMT'S RECORD-TABLE TRAVELS TO UNEMREA
000700*----------------------------------------------------------------*
000800*  MAINTENANCE LOG
000900*  DATE       INIT  TICKET   DESCRIPTION
001000*  ---------  ----  -------  ---------------------------------
001100*  03/14/91   RTC   WO-1140  ORIGINAL TABLE FOR WIRE INGEST JOB
001200*  06/22/94   RTC   WO-1355  RAISED OCCURS CEILING, WIRE VOLUME UP
001300*  02/09/99   PDQ   WO-1699  Y2K REVIEW - NO DATE FIELDS, CLEARED
001400*----------------------------------------------------------------*
001500 01  ARTICLE-TABLE-GROUP.
001600     05  ARTICLE-TABLE-SIZE          PIC S9(04) USAGE COMP.
001700     05  ARTICLE-TABLE-INDEX         PIC S9(04) USAGE COMP.
001800     05  ARTICLE-TABLE.
001900         10  ARTICLE-TABLE-ENTRY OCCURS 1 TO 2000 TIMES
002000                  DEPENDING ON ARTICLE-TABLE-SIZE.
002100             15  AT-UUID             PIC X(36).
002200             15  AT-TITLE            PIC X(200).
002300             15  AT-AUTHOR           PIC X(100).
002400             15  AT-LANGUAGE         PIC X(20).
002500             15  AT-PUBLISHED        PIC X(30).
002600             15  AT-URL              PIC X(300).
002700             15  AT-CATEGORY-COUNT   PIC S9(03) USAGE COMP.
002800             15  AT-CATEGORY-ENTRY OCCURS 20 TIMES
002900                                     PIC X(50).
003000             15  AT-TEXT-STATUS      PIC X(03).
003100                 88  AT-TEXT-PRESENT        VALUE 'YES'.
003200                 88  AT-TEXT-ABSENT         VALUE 'NO '.
003300             15  AT-TEXT             PIC X(4000).
003400             15  FILLER              PIC X(09).
003500
