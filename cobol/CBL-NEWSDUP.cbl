000000*===============================================================*
000100*PROGRAM NAME:    NEWSDUP
000200*ORIGINAL AUTHOR: R. T. CONLIN
000300*
000400*NEWSDUP IS CALLED BY NEWSCTL AFTER THE FULL ARTICLE SET HAS BEEN
000500*LOADED.  PASS ONE TALLIES HOW MANY TIMES EACH UUID AND EACH
000600*TITLE OCCUR ACROSS THE WHOLE ALL-ARTICLES TABLE.  PASS TWO WALKS
000700*ALL-ARTICLES AGAIN; ANY ARTICLE WHOSE UUID OR TITLE OCCURRED MORE
000800*THAN ONCE IS A DUPLICATE AND IS DROPPED - EVERYTHING ELSE IS
000900*"UNIQUE" AND IS COPIED FORWARD TO UNIQUE-ARTICLES WHILE THE
001000*AUTHOR/LANGUAGE/CATEGORY COUNT TABLES AND THE MOST-RECENT-ARTICLE
001100*RECORD ARE BUILT UP.  ONCE BOTH PASSES ARE DONE THE "TOP" WINNER
001200*IS PICKED FOR AUTHOR, LANGUAGE AND CATEGORY.
001300*===============================================================*
001400*MAINTENANCE LOG
001500*DATE       INIT  TICKET   DESCRIPTION
001600*---------  ----  -------  -------------------------------------
001700*03/28/91   RTC   WO-1142  ORIGINAL DUP FILTER / ACCUMULATOR
001800*05/09/92   RTC   WO-1210  ADDED TOP-AUTHOR/LANGUAGE/CATEGORY
001900*                          SELECTION SO NEWSRPT DOES NOT HAVE TO
002000*                          RE-SCAN THE COUNT TABLES ITSELF
002100*04/02/91   RTC   WO-1143  LANGUAGE/CATEGORY REFERENCE-SET CHECK
002200*                          ADDED BEFORE EITHER COUNT IS BUMPED
002300*02/09/99   PDQ   WO-1699  Y2K REVIEW - PUBLISHED COMPARED AS A
002400*                          STRING THROUGHOUT, NEVER AS A DATE -
002500*                          CLEARED WITH NO CHANGES REQUIRED
002600*09/23/02   JAH   WO-1820  MOST-RECENT-ARTICLE TIE-BREAK WAS
002700*                          FAVORING TABLE ORDER, NOT PUBLISHED -
002800*                          FIXED TO COMPARE STRINGS BOTH WAYS
002900*===============================================================*
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID.  NEWSDUP.
003200 AUTHOR.        R. T. CONLIN.
003300 INSTALLATION.  MORONS, LOSERS AND BIMBOES.
003400 DATE-WRITTEN.  03/28/1991.
003500 DATE-COMPILED.
003600 SECURITY.      NON-CONFIDENTIAL.
003700*===============================================================*
003800 ENVIRONMENT DIVISION.
003900*---------------------------------------------------------------*
004000 CONFIGURATION SECTION.
004100*---------------------------------------------------------------*
004200 SOURCE-COMPUTER. IBM-3096.
004300 OBJECT-COMPUTER. IBM-3096.
004400 SPECIAL-NAMES.
004500     UPSI-0 ON STATUS IS NEWSDUP-DEBUG-ON.
004600*===============================================================*
004700 DATA DIVISION.
004800*---------------------------------------------------------------*
004900 WORKING-STORAGE SECTION.
005000*---------------------------------------------------------------*
005100*    STANDALONE SCRATCH ITEM - THE ONE SUBSCRIPT SHARED BY EVERY
005200*    TABLE SEARCH IN THIS PROGRAM, PASS ONE AND PASS TWO ALIKE.
005300*---------------------------------------------------------------*
005400 77  WS-SEARCH-INDEX          PIC S9(04) USAGE COMP.
005500*---------------------------------------------------------------*
005600 01  WS-SWITCHES-SUBSCRIPTS-MISC.
005700     05  WS-FOUND-UUID-COUNT      PIC S9(04) USAGE COMP.
005800     05  WS-FOUND-TITLE-COUNT     PIC S9(04) USAGE COMP.
005900     05  WS-CATEGORY-INDEX        PIC S9(02) USAGE COMP.
006000     05  WS-DUP-CATEGORY-INDEX    PIC S9(02) USAGE COMP.
006100     05  WS-FOUND-SW              PIC X(01) VALUE 'N'.
006200         88  WS-ENTRY-FOUND                 VALUE 'Y'.
006300         88  WS-ENTRY-NOT-FOUND              VALUE 'N'.
006400*---------------------------------------------------------------*
006500*    UUID AND TITLE TALLY TABLES - PASS-ONE WORKING STORAGE ONLY,
006600*    NOT PASSED ON, NOT WRITTEN TO ANY REPORT.
006700*---------------------------------------------------------------*
006800 01  UUID-COUNT-TABLE-GROUP.
006900     05  UUID-COUNT-TABLE-SIZE    PIC S9(04) USAGE COMP.
007000     05  UUID-COUNT-TABLE.
007100         10  UUID-COUNT-ENTRY OCCURS 1 TO 2000 TIMES
007200                  DEPENDING ON UUID-COUNT-TABLE-SIZE.
007300             15  UC-UUID          PIC X(36).
007400             15  UC-COUNT         PIC S9(04) USAGE COMP.
007500             15  FILLER           PIC X(06).
007600 01  TITLE-COUNT-TABLE-GROUP.
007700     05  TITLE-COUNT-TABLE-SIZE   PIC S9(04) USAGE COMP.
007800     05  TITLE-COUNT-TABLE.
007900         10  TITLE-COUNT-ENTRY OCCURS 1 TO 2000 TIMES
008000                  DEPENDING ON TITLE-COUNT-TABLE-SIZE.
008100             15  TLC-TITLE-TEXT   PIC X(200).
008200             15  TLC-TITLE-COUNT  PIC S9(04) USAGE COMP.
008300             15  FILLER           PIC X(06).
008400*---------------------------------------------------------------*
008500*    DEBUG DISPLAY WORK AREAS - THESE ONLY MATTER WHEN UPSI-0 IS
008600*    SET ON AT JOB-STEP TIME.  WS-DEBUG-UUID-SEGMENTS BREAKS AN
008700*    INCOMING UUID INTO THE STANDARD 8-4-4-4-12 GROUPING SO A BAD
008800*    FEED (E.G. A UUID FIELD THAT SLIPPED A COLUMN ON THE WIRE)
008900*    SHOWS UP AT A GLANCE ON THE JOB LOG.
009000*---------------------------------------------------------------*
009100 01  WS-DEBUG-UUID-WORK           PIC X(36).
009200 01  WS-DEBUG-UUID-SEGMENTS REDEFINES WS-DEBUG-UUID-WORK.
009300     05  WS-DEBUG-UUID-SEG-1      PIC X(08).
009400     05  FILLER                   PIC X(01).
009500     05  WS-DEBUG-UUID-SEG-2      PIC X(04).
009600     05  FILLER                   PIC X(01).
009700     05  WS-DEBUG-UUID-SEG-3      PIC X(04).
009800     05  FILLER                   PIC X(01).
009900     05  WS-DEBUG-UUID-SEG-4      PIC X(04).
010000     05  FILLER                   PIC X(01).
010100     05  WS-DEBUG-UUID-SEG-5      PIC X(12).
010200 01  WS-DEBUG-STATS-LINE.
010300     05  WS-DEBUG-STATS-DUP-CT    PIC 9(07).
010400     05  WS-DEBUG-STATS-UNIQ-CT   PIC 9(07).
010500 01  WS-DEBUG-STATS-LINE-R REDEFINES WS-DEBUG-STATS-LINE
010600                            PIC X(14).
010700 01  WS-DEBUG-TOP-CATEGORY-PAIR.
010800     05  WS-DEBUG-TOP-CATEGORY-NAME PIC X(50).
010900     05  WS-DEBUG-TOP-CATEGORY-CT   PIC 9(07).
011000 01  WS-DEBUG-TOP-CATEGORY-PAIR-R REDEFINES
011100                            WS-DEBUG-TOP-CATEGORY-PAIR PIC X(57).
011200*---------------------------------------------------------------*
011300 LINKAGE SECTION.
011400     COPY NEWSTBL REPLACING ==ARTICLE-TABLE-GROUP==
011500                          BY ==LK-ALL-ARTICLES-GROUP==.
011600     COPY NEWSREF REPLACING ==REFERENCE-TABLE-GROUP==
011700                          BY ==LK-LANGUAGES-TABLE-GROUP==.
011800     COPY NEWSREF REPLACING ==REFERENCE-TABLE-GROUP==
011900                          BY ==LK-CATEGORIES-TABLE-GROUP==.
012000     COPY NEWSTBL REPLACING ==ARTICLE-TABLE-GROUP==
012100                          BY ==LK-UNIQUE-ARTICLES-GROUP==.
012200     COPY NEWSCTR REPLACING ==STATISTICS-GROUP==
012300                          BY ==LK-STATISTICS-GROUP==.
012400*===============================================================*
012500 PROCEDURE DIVISION USING LK-ALL-ARTICLES-GROUP,
012600                           LK-LANGUAGES-TABLE-GROUP,
012700                           LK-CATEGORIES-TABLE-GROUP,
012800                           LK-UNIQUE-ARTICLES-GROUP,
012900                           LK-STATISTICS-GROUP.
013000*---------------------------------------------------------------*
013100 0000-MAIN-ROUTINE.
013200*---------------------------------------------------------------*
013300     PERFORM 3100-INITIALIZE-STATISTICS.
013400     PERFORM 3000-COUNT-UUID-AND-TITLE
013500         THRU 3000-COUNT-UUID-AND-TITLE-EXIT.
013600     PERFORM 3500-CLASSIFY-ARTICLE
013700         THRU 3500-CLASSIFY-ARTICLE-EXIT
013800         VARYING ARTICLE-TABLE-INDEX OF LK-ALL-ARTICLES-GROUP
013900         FROM 1 BY 1
014000         UNTIL ARTICLE-TABLE-INDEX OF LK-ALL-ARTICLES-GROUP >
014100               ARTICLE-TABLE-SIZE OF LK-ALL-ARTICLES-GROUP.
014200     PERFORM 3800-SELECT-TOP-AUTHOR.
014300     PERFORM 3810-SELECT-TOP-LANGUAGE.
014400     PERFORM 3820-SELECT-TOP-CATEGORY.
014500     IF NEWSDUP-DEBUG-ON
014600         MOVE NEWS-DUPLICATES-FOUND OF LK-STATISTICS-GROUP
014700             TO WS-DEBUG-STATS-DUP-CT
014800         MOVE NEWS-UNIQUE-ARTICLE-COUNT OF LK-STATISTICS-GROUP
014900             TO WS-DEBUG-STATS-UNIQ-CT
015000         DISPLAY 'NEWSDUP DUP/UNIQ COUNTS - ' WS-DEBUG-STATS-LINE-
015100         MOVE TC-NAME OF LK-STATISTICS-GROUP
015200             TO WS-DEBUG-TOP-CATEGORY-NAME
015300         MOVE TC-COUNT OF LK-STATISTICS-GROUP
015400             TO WS-DEBUG-TOP-CATEGORY-CT
015500         DISPLAY 'NEWSDUP TOP CATEGORY     - '
015600             WS-DEBUG-TOP-CATEGORY-PAIR-R.
015700     GOBACK.
015800*---------------------------------------------------------------*
015900 3100-INITIALIZE-STATISTICS.
016000*---------------------------------------------------------------*
016100     MOVE ZERO TO NEWS-DUPLICATES-FOUND OF LK-STATISTICS-GROUP.
016200     MOVE ZERO TO NEWS-UNIQUE-ARTICLE-COUNT OF LK-STATISTICS-GROUP
016300     MOVE ZERO TO AUTHOR-COUNT-TABLE-SIZE OF LK-STATISTICS-GROUP.
016400     MOVE ZERO TO LANGUAGE-COUNT-TABLE-SIZE OF LK-STATISTICS-GROUP
016500     MOVE ZERO TO CATEGORY-COUNT-TABLE-SIZE OF LK-STATISTICS-GROUP
016600     MOVE ZERO TO ARTICLE-TABLE-SIZE OF LK-UNIQUE-ARTICLES-GROUP.
016700     SET MR-IS-SET OF LK-STATISTICS-GROUP TO FALSE.
016800     MOVE 'NO ' TO MR-STATUS OF LK-STATISTICS-GROUP.
016900*---------------------------------------------------------------*
017000 3000-COUNT-UUID-AND-TITLE.
017100*---------------------------------------------------------------*
017200     MOVE ZERO TO UUID-COUNT-TABLE-SIZE.
017300     MOVE ZERO TO TITLE-COUNT-TABLE-SIZE.
017400     PERFORM 3010-TALLY-ONE-ARTICLE
017500         VARYING ARTICLE-TABLE-INDEX OF LK-ALL-ARTICLES-GROUP
017600         FROM 1 BY 1
017700         UNTIL ARTICLE-TABLE-INDEX OF LK-ALL-ARTICLES-GROUP >
017800               ARTICLE-TABLE-SIZE OF LK-ALL-ARTICLES-GROUP.
017900 3000-COUNT-UUID-AND-TITLE-EXIT.
018000     EXIT.
018100*---------------------------------------------------------------*
018200 3010-TALLY-ONE-ARTICLE.
018300*---------------------------------------------------------------*
018400     IF NEWSDUP-DEBUG-ON
018500         MOVE AT-UUID OF LK-ALL-ARTICLES-GROUP
018600             (ARTICLE-TABLE-INDEX OF LK-ALL-ARTICLES-GROUP)
018700             TO WS-DEBUG-UUID-WORK
018800         DISPLAY 'NEWSDUP UUID SEG - ' WS-DEBUG-UUID-SEG-1 '-'
018900             WS-DEBUG-UUID-SEG-2 '-' WS-DEBUG-UUID-SEG-3 '-'
019000             WS-DEBUG-UUID-SEG-4 '-' WS-DEBUG-UUID-SEG-5.
019100     PERFORM 3020-SEARCH-OR-ADD-UUID.
019200     PERFORM 3030-SEARCH-OR-ADD-TITLE.
019300*---------------------------------------------------------------*
019400 3020-SEARCH-OR-ADD-UUID.
019500*---------------------------------------------------------------*
019600     SET WS-ENTRY-NOT-FOUND TO TRUE.
019700     PERFORM 3021-SEARCH-ONE-UUID-ENTRY
019800         VARYING WS-SEARCH-INDEX FROM 1 BY 1
019900         UNTIL WS-SEARCH-INDEX > UUID-COUNT-TABLE-SIZE
020000             OR WS-ENTRY-FOUND.
020100     IF WS-ENTRY-NOT-FOUND
020200         ADD 1 TO UUID-COUNT-TABLE-SIZE
020300         MOVE AT-UUID OF LK-ALL-ARTICLES-GROUP
020400             (ARTICLE-TABLE-INDEX OF LK-ALL-ARTICLES-GROUP)
020500             TO UC-UUID (UUID-COUNT-TABLE-SIZE)
020600         MOVE 1 TO UC-COUNT (UUID-COUNT-TABLE-SIZE).
020700*---------------------------------------------------------------*
020800 3021-SEARCH-ONE-UUID-ENTRY.
020900*---------------------------------------------------------------*
021000     IF UC-UUID (WS-SEARCH-INDEX) = AT-UUID OF
021100         LK-ALL-ARTICLES-GROUP
021200         (ARTICLE-TABLE-INDEX OF LK-ALL-ARTICLES-GROUP)
021300         ADD 1 TO UC-COUNT (WS-SEARCH-INDEX)
021400         SET WS-ENTRY-FOUND TO TRUE.
021500*---------------------------------------------------------------*
021600 3030-SEARCH-OR-ADD-TITLE.
021700*---------------------------------------------------------------*
021800     SET WS-ENTRY-NOT-FOUND TO TRUE.
021900     PERFORM 3031-SEARCH-ONE-TITLE-ENTRY
022000         VARYING WS-SEARCH-INDEX FROM 1 BY 1
022100         UNTIL WS-SEARCH-INDEX > TITLE-COUNT-TABLE-SIZE
022200             OR WS-ENTRY-FOUND.
022300     IF WS-ENTRY-NOT-FOUND
022400         ADD 1 TO TITLE-COUNT-TABLE-SIZE
022500         MOVE AT-TITLE OF LK-ALL-ARTICLES-GROUP
022600             (ARTICLE-TABLE-INDEX OF LK-ALL-ARTICLES-GROUP)
022700             TO TLC-TITLE-TEXT (TITLE-COUNT-TABLE-SIZE)
022800         MOVE 1 TO TLC-TITLE-COUNT (TITLE-COUNT-TABLE-SIZE).
022900*---------------------------------------------------------------*
023000 3031-SEARCH-ONE-TITLE-ENTRY.
023100*---------------------------------------------------------------*
023200     IF TLC-TITLE-TEXT (WS-SEARCH-INDEX) = AT-TITLE OF
023300         LK-ALL-ARTICLES-GROUP
023400         (ARTICLE-TABLE-INDEX OF LK-ALL-ARTICLES-GROUP)
023500         ADD 1 TO TLC-TITLE-COUNT (WS-SEARCH-INDEX)
023600         SET WS-ENTRY-FOUND TO TRUE.
023700*---------------------------------------------------------------*
023800 3500-CLASSIFY-ARTICLE.
023900*---------------------------------------------------------------*
024000     PERFORM 3510-FIND-UUID-COUNT.
024100     PERFORM 3520-FIND-TITLE-COUNT.
024200     IF WS-FOUND-UUID-COUNT > 1 OR WS-FOUND-TITLE-COUNT > 1
024300         ADD 1 TO NEWS-DUPLICATES-FOUND OF LK-STATISTICS-GROUP
024400     ELSE
024500         ADD 1 TO ARTICLE-TABLE-SIZE OF LK-UNIQUE-ARTICLES-GROUP
024600         ADD 1 TO NEWS-UNIQUE-ARTICLE-COUNT OF LK-STATISTICS-GROUP
024700         MOVE ARTICLE-TABLE-ENTRY OF LK-ALL-ARTICLES-GROUP
024800             (ARTICLE-TABLE-INDEX OF LK-ALL-ARTICLES-GROUP)
024900             TO ARTICLE-TABLE-ENTRY OF LK-UNIQUE-ARTICLES-GROUP
025000             (ARTICLE-TABLE-SIZE OF LK-UNIQUE-ARTICLES-GROUP)
025100         PERFORM 3600-ACCUMULATE-AUTHOR
025200         PERFORM 3650-ACCUMULATE-LANGUAGE
025300         PERFORM 3700-ACCUMULATE-CATEGORIES
025400         PERFORM 3900-SELECT-MOST-RECENT.
025500 3500-CLASSIFY-ARTICLE-EXIT.
025600     EXIT.
025700*---------------------------------------------------------------*
025800 3510-FIND-UUID-COUNT.
025900*---------------------------------------------------------------*
026000     MOVE ZERO TO WS-FOUND-UUID-COUNT.
026100     PERFORM 3511-CHECK-ONE-UUID-COUNT
026200         VARYING WS-SEARCH-INDEX FROM 1 BY 1
026300         UNTIL WS-SEARCH-INDEX > UUID-COUNT-TABLE-SIZE
026400             OR WS-FOUND-UUID-COUNT > 0.
026500*---------------------------------------------------------------*
026600 3511-CHECK-ONE-UUID-COUNT.
026700*---------------------------------------------------------------*
026800     IF UC-UUID (WS-SEARCH-INDEX) = AT-UUID OF
026900         LK-ALL-ARTICLES-GROUP
027000         (ARTICLE-TABLE-INDEX OF LK-ALL-ARTICLES-GROUP)
027100         MOVE UC-COUNT (WS-SEARCH-INDEX) TO WS-FOUND-UUID-COUNT.
027200*---------------------------------------------------------------*
027300 3520-FIND-TITLE-COUNT.
027400*---------------------------------------------------------------*
027500     MOVE ZERO TO WS-FOUND-TITLE-COUNT.
027600     PERFORM 3521-CHECK-ONE-TITLE-COUNT
027700         VARYING WS-SEARCH-INDEX FROM 1 BY 1
027800         UNTIL WS-SEARCH-INDEX > TITLE-COUNT-TABLE-SIZE
027900             OR WS-FOUND-TITLE-COUNT > 0.
028000*---------------------------------------------------------------*
028100 3521-CHECK-ONE-TITLE-COUNT.
028200*---------------------------------------------------------------*
028300     IF TLC-TITLE-TEXT (WS-SEARCH-INDEX) = AT-TITLE OF
028400         LK-ALL-ARTICLES-GROUP
028500         (ARTICLE-TABLE-INDEX OF LK-ALL-ARTICLES-GROUP)
028600         MOVE TLC-TITLE-COUNT (WS-SEARCH-INDEX)
028700             TO WS-FOUND-TITLE-COUNT.
028800*---------------------------------------------------------------*
028900 3600-ACCUMULATE-AUTHOR.
029000*---------------------------------------------------------------*
029100     SET WS-ENTRY-NOT-FOUND TO TRUE.
029200     PERFORM 3610-SEARCH-ONE-AUTHOR-ENTRY
029300         VARYING WS-SEARCH-INDEX FROM 1 BY 1
029400         UNTIL WS-SEARCH-INDEX >
029500               AUTHOR-COUNT-TABLE-SIZE OF LK-STATISTICS-GROUP
029600             OR WS-ENTRY-FOUND.
029700     IF WS-ENTRY-NOT-FOUND
029800         ADD 1 TO AUTHOR-COUNT-TABLE-SIZE OF LK-STATISTICS-GROUP
029900         MOVE AT-AUTHOR OF LK-ALL-ARTICLES-GROUP
030000             (ARTICLE-TABLE-INDEX OF LK-ALL-ARTICLES-GROUP)
030100             TO AC-AUTHOR-NAME OF LK-STATISTICS-GROUP
030200             (AUTHOR-COUNT-TABLE-SIZE OF LK-STATISTICS-GROUP)
030300         MOVE 1 TO AC-AUTHOR-COUNT OF LK-STATISTICS-GROUP
030400             (AUTHOR-COUNT-TABLE-SIZE OF LK-STATISTICS-GROUP).
030500*---------------------------------------------------------------*
030600 3610-SEARCH-ONE-AUTHOR-ENTRY.
030700*---------------------------------------------------------------*
030800     IF AC-AUTHOR-NAME OF LK-STATISTICS-GROUP (WS-SEARCH-INDEX)
030900         = AT-AUTHOR OF LK-ALL-ARTICLES-GROUP
031000           (ARTICLE-TABLE-INDEX OF LK-ALL-ARTICLES-GROUP)
031100         ADD 1 TO AC-AUTHOR-COUNT OF LK-STATISTICS-GROUP
031200             (WS-SEARCH-INDEX)
031300         SET WS-ENTRY-FOUND TO TRUE.
031400*---------------------------------------------------------------*
031500 3650-ACCUMULATE-LANGUAGE.
031600*---------------------------------------------------------------*
031700     SET WS-ENTRY-NOT-FOUND TO TRUE.
031800     PERFORM 3651-SEARCH-ONE-VALID-LANGUAGE
031900         VARYING WS-SEARCH-INDEX FROM 1 BY 1
032000         UNTIL WS-SEARCH-INDEX >
032100               REFERENCE-TABLE-SIZE OF LK-LANGUAGES-TABLE-GROUP
032200             OR WS-ENTRY-FOUND.
032300     IF WS-ENTRY-FOUND
032400         PERFORM 3660-BUMP-LANGUAGE-COUNT.
032500*---------------------------------------------------------------*
032600 3651-SEARCH-ONE-VALID-LANGUAGE.
032700*---------------------------------------------------------------*
032800     IF REFERENCE-TABLE-ENTRY OF LK-LANGUAGES-TABLE-GROUP
032900         (WS-SEARCH-INDEX)
033000         = AT-LANGUAGE OF LK-ALL-ARTICLES-GROUP
033100           (ARTICLE-TABLE-INDEX OF LK-ALL-ARTICLES-GROUP)
033200         SET WS-ENTRY-FOUND TO TRUE.
033300*---------------------------------------------------------------*
033400 3660-BUMP-LANGUAGE-COUNT.
033500*---------------------------------------------------------------*
033600     SET WS-ENTRY-NOT-FOUND TO TRUE.
033700     PERFORM 3661-SEARCH-ONE-LANGUAGE-ENTRY
033800         VARYING WS-SEARCH-INDEX FROM 1 BY 1
033900         UNTIL WS-SEARCH-INDEX >
034000               LANGUAGE-COUNT-TABLE-SIZE OF LK-STATISTICS-GROUP
034100             OR WS-ENTRY-FOUND.
034200     IF WS-ENTRY-NOT-FOUND
034300         ADD 1 TO LANGUAGE-COUNT-TABLE-SIZE OF LK-STATISTICS-GROUP
034400         MOVE AT-LANGUAGE OF LK-ALL-ARTICLES-GROUP
034500             (ARTICLE-TABLE-INDEX OF LK-ALL-ARTICLES-GROUP)
034600             TO LC-LANGUAGE-NAME OF LK-STATISTICS-GROUP
034700             (LANGUAGE-COUNT-TABLE-SIZE OF LK-STATISTICS-GROUP)
034800         MOVE 1 TO LC-LANGUAGE-COUNT OF LK-STATISTICS-GROUP
034900             (LANGUAGE-COUNT-TABLE-SIZE OF LK-STATISTICS-GROUP).
035000*---------------------------------------------------------------*
035100 3661-SEARCH-ONE-LANGUAGE-ENTRY.
035200*---------------------------------------------------------------*
035300     IF LC-LANGUAGE-NAME OF LK-STATISTICS-GROUP (WS-SEARCH-INDEX)
035400         = AT-LANGUAGE OF LK-ALL-ARTICLES-GROUP
035500           (ARTICLE-TABLE-INDEX OF LK-ALL-ARTICLES-GROUP)
035600         ADD 1 TO LC-LANGUAGE-COUNT OF LK-STATISTICS-GROUP
035700             (WS-SEARCH-INDEX)
035800         SET WS-ENTRY-FOUND TO TRUE.
035900*---------------------------------------------------------------*
036000 3700-ACCUMULATE-CATEGORIES.
036100*---------------------------------------------------------------*
036200     PERFORM 3710-ACCUMULATE-ONE-CATEGORY
036300         VARYING WS-CATEGORY-INDEX FROM 1 BY 1
036400         UNTIL WS-CATEGORY-INDEX >
036500               AT-CATEGORY-COUNT OF LK-ALL-ARTICLES-GROUP
036600               (ARTICLE-TABLE-INDEX OF LK-ALL-ARTICLES-GROUP).
036700*---------------------------------------------------------------*
036800 3710-ACCUMULATE-ONE-CATEGORY.
036900*---------------------------------------------------------------*
037000     PERFORM 3711-CHECK-DUPLICATE-IN-ARTICLE.
037100     IF WS-ENTRY-NOT-FOUND
037200         PERFORM 3720-CHECK-VALID-CATEGORY.
037300*---------------------------------------------------------------*
037400 3711-CHECK-DUPLICATE-IN-ARTICLE.
037500*---------------------------------------------------------------*
037600*    A CATEGORY LISTED TWICE ON THE SAME ARTICLE COUNTS ONCE - IF
037700*    THIS CATEGORY TEXT ALREADY APPEARED EARLIER IN THIS SAME
037800*    ARTICLE'S OWN LIST, SKIP IT.
037900*---------------------------------------------------------------*
038000     SET WS-ENTRY-NOT-FOUND TO TRUE.
038100     PERFORM 3712-COMPARE-EARLIER-CATEGORY
038200         VARYING WS-DUP-CATEGORY-INDEX FROM 1 BY 1
038300         UNTIL WS-DUP-CATEGORY-INDEX >= WS-CATEGORY-INDEX
038400             OR WS-ENTRY-FOUND.
038500*---------------------------------------------------------------*
038600 3712-COMPARE-EARLIER-CATEGORY.
038700*---------------------------------------------------------------*
038800     IF AT-CATEGORY-ENTRY OF LK-ALL-ARTICLES-GROUP
038900         (ARTICLE-TABLE-INDEX OF LK-ALL-ARTICLES-GROUP,
039000          WS-DUP-CATEGORY-INDEX)
039100         = AT-CATEGORY-ENTRY OF LK-ALL-ARTICLES-GROUP
039200           (ARTICLE-TABLE-INDEX OF LK-ALL-ARTICLES-GROUP,
039300            WS-CATEGORY-INDEX)
039400         SET WS-ENTRY-FOUND TO TRUE.
039500*---------------------------------------------------------------*
039600 3720-CHECK-VALID-CATEGORY.
039700*---------------------------------------------------------------*
039800     SET WS-ENTRY-NOT-FOUND TO TRUE.
039900     PERFORM 3721-SEARCH-ONE-VALID-CATEGORY
040000         VARYING WS-SEARCH-INDEX FROM 1 BY 1
040100         UNTIL WS-SEARCH-INDEX >
040200               REFERENCE-TABLE-SIZE OF LK-CATEGORIES-TABLE-GROUP
040300             OR WS-ENTRY-FOUND.
040400     IF WS-ENTRY-FOUND
040500         PERFORM 3730-BUMP-CATEGORY-COUNT.
040600*---------------------------------------------------------------*
040700 3721-SEARCH-ONE-VALID-CATEGORY.
040800*---------------------------------------------------------------*
040900     IF REFERENCE-TABLE-ENTRY OF LK-CATEGORIES-TABLE-GROUP
041000         (WS-SEARCH-INDEX)
041100         = AT-CATEGORY-ENTRY OF LK-ALL-ARTICLES-GROUP
041200           (ARTICLE-TABLE-INDEX OF LK-ALL-ARTICLES-GROUP,
041300            WS-CATEGORY-INDEX)
041400         SET WS-ENTRY-FOUND TO TRUE.
041500*---------------------------------------------------------------*
041600 3730-BUMP-CATEGORY-COUNT.
041700*---------------------------------------------------------------*
041800     SET WS-ENTRY-NOT-FOUND TO TRUE.
041900     PERFORM 3731-SEARCH-ONE-CATEGORY-ENTRY
042000         VARYING WS-SEARCH-INDEX FROM 1 BY 1
042100         UNTIL WS-SEARCH-INDEX >
042200               CATEGORY-COUNT-TABLE-SIZE OF LK-STATISTICS-GROUP
042300             OR WS-ENTRY-FOUND.
042400     IF WS-ENTRY-NOT-FOUND
042500         ADD 1 TO CATEGORY-COUNT-TABLE-SIZE OF LK-STATISTICS-GROUP
042600         MOVE AT-CATEGORY-ENTRY OF LK-ALL-ARTICLES-GROUP
042700             (ARTICLE-TABLE-INDEX OF LK-ALL-ARTICLES-GROUP,
042800              WS-CATEGORY-INDEX)
042900             TO CC-CATEGORY-NAME OF LK-STATISTICS-GROUP
043000             (CATEGORY-COUNT-TABLE-SIZE OF LK-STATISTICS-GROUP)
043100         MOVE 1 TO CC-CATEGORY-COUNT OF LK-STATISTICS-GROUP
043200             (CATEGORY-COUNT-TABLE-SIZE OF LK-STATISTICS-GROUP).
043300*---------------------------------------------------------------*
043400 3731-SEARCH-ONE-CATEGORY-ENTRY.
043500*---------------------------------------------------------------*
043600     IF CC-CATEGORY-NAME OF LK-STATISTICS-GROUP (WS-SEARCH-INDEX)
043700         = AT-CATEGORY-ENTRY OF LK-ALL-ARTICLES-GROUP
043800           (ARTICLE-TABLE-INDEX OF LK-ALL-ARTICLES-GROUP,
043900            WS-CATEGORY-INDEX)
044000         ADD 1 TO CC-CATEGORY-COUNT OF LK-STATISTICS-GROUP
044100             (WS-SEARCH-INDEX)
044200         SET WS-ENTRY-FOUND TO TRUE.
044300*---------------------------------------------------------------*
044400 3800-SELECT-TOP-AUTHOR.
044500*---------------------------------------------------------------*
044600     SET TA-FOUND OF LK-STATISTICS-GROUP TO FALSE.
044700     MOVE 'NO ' TO TA-FOUND-SW OF LK-STATISTICS-GROUP.
044800     MOVE ZERO TO TA-COUNT OF LK-STATISTICS-GROUP.
044900     MOVE SPACE TO TA-NAME OF LK-STATISTICS-GROUP.
045000     PERFORM 3801-COMPARE-ONE-AUTHOR
045100         VARYING WS-SEARCH-INDEX FROM 1 BY 1
045200         UNTIL WS-SEARCH-INDEX >
045300               AUTHOR-COUNT-TABLE-SIZE OF LK-STATISTICS-GROUP.
045400*---------------------------------------------------------------*
045500 3801-COMPARE-ONE-AUTHOR.
045600*---------------------------------------------------------------*
045700     IF AC-AUTHOR-COUNT OF LK-STATISTICS-GROUP (WS-SEARCH-INDEX) >
045800         TA-COUNT OF LK-STATISTICS-GROUP
045900         OR (AC-AUTHOR-COUNT OF LK-STATISTICS-GROUP
046000             (WS-SEARCH-INDEX) = TA-COUNT OF LK-STATISTICS-GROUP
046100             AND AC-AUTHOR-NAME OF LK-STATISTICS-GROUP
046200                 (WS-SEARCH-INDEX) >
046300                 TA-NAME OF LK-STATISTICS-GROUP)
046400         MOVE AC-AUTHOR-NAME OF LK-STATISTICS-GROUP
046500             (WS-SEARCH-INDEX) TO TA-NAME OF LK-STATISTICS-GROUP
046600         MOVE AC-AUTHOR-COUNT OF LK-STATISTICS-GROUP
046700             (WS-SEARCH-INDEX) TO TA-COUNT OF LK-STATISTICS-GROUP
046800         SET TA-FOUND OF LK-STATISTICS-GROUP TO TRUE.
046900*---------------------------------------------------------------*
047000 3810-SELECT-TOP-LANGUAGE.
047100*---------------------------------------------------------------*
047200     MOVE 'NO ' TO TL-FOUND-SW OF LK-STATISTICS-GROUP.
047300     MOVE ZERO TO TL-COUNT OF LK-STATISTICS-GROUP.
047400     MOVE SPACE TO TL-NAME OF LK-STATISTICS-GROUP.
047500     PERFORM 3811-COMPARE-ONE-LANGUAGE
047600         VARYING WS-SEARCH-INDEX FROM 1 BY 1
047700         UNTIL WS-SEARCH-INDEX >
047800               LANGUAGE-COUNT-TABLE-SIZE OF LK-STATISTICS-GROUP.
047900*---------------------------------------------------------------*
048000 3811-COMPARE-ONE-LANGUAGE.
048100*---------------------------------------------------------------*
048200     IF LC-LANGUAGE-COUNT OF LK-STATISTICS-GROUP (WS-SEARCH-INDEX)
048300         > TL-COUNT OF LK-STATISTICS-GROUP
048400         OR (LC-LANGUAGE-COUNT OF LK-STATISTICS-GROUP
048500             (WS-SEARCH-INDEX) = TL-COUNT OF LK-STATISTICS-GROUP
048600             AND LC-LANGUAGE-NAME OF LK-STATISTICS-GROUP
048700                 (WS-SEARCH-INDEX) >
048800                 TL-NAME OF LK-STATISTICS-GROUP)
048900         MOVE LC-LANGUAGE-NAME OF LK-STATISTICS-GROUP
049000             (WS-SEARCH-INDEX) TO TL-NAME OF LK-STATISTICS-GROUP
049100         MOVE LC-LANGUAGE-COUNT OF LK-STATISTICS-GROUP
049200             (WS-SEARCH-INDEX) TO TL-COUNT OF LK-STATISTICS-GROUP
049300         SET TL-FOUND OF LK-STATISTICS-GROUP TO TRUE.
049400*---------------------------------------------------------------*
049500 3820-SELECT-TOP-CATEGORY.
049600*---------------------------------------------------------------*
049700     MOVE 'NO ' TO TC-FOUND-SW OF LK-STATISTICS-GROUP.
049800     MOVE ZERO TO TC-COUNT OF LK-STATISTICS-GROUP.
049900     MOVE SPACE TO TC-NAME OF LK-STATISTICS-GROUP.
050000     PERFORM 3821-COMPARE-ONE-CATEGORY
050100         VARYING WS-SEARCH-INDEX FROM 1 BY 1
050200         UNTIL WS-SEARCH-INDEX >
050300               CATEGORY-COUNT-TABLE-SIZE OF LK-STATISTICS-GROUP.
050400*---------------------------------------------------------------*
050500 3821-COMPARE-ONE-CATEGORY.
050600*---------------------------------------------------------------*
050700     IF CC-CATEGORY-COUNT OF LK-STATISTICS-GROUP (WS-SEARCH-INDEX)
050800         > TC-COUNT OF LK-STATISTICS-GROUP
050900         OR (CC-CATEGORY-COUNT OF LK-STATISTICS-GROUP
051000             (WS-SEARCH-INDEX) = TC-COUNT OF LK-STATISTICS-GROUP
051100             AND CC-CATEGORY-NAME OF LK-STATISTICS-GROUP
051200                 (WS-SEARCH-INDEX) >
051300                 TC-NAME OF LK-STATISTICS-GROUP)
051400         MOVE CC-CATEGORY-NAME OF LK-STATISTICS-GROUP
051500             (WS-SEARCH-INDEX) TO TC-NAME OF LK-STATISTICS-GROUP
051600         MOVE CC-CATEGORY-COUNT OF LK-STATISTICS-GROUP
051700             (WS-SEARCH-INDEX) TO TC-COUNT OF LK-STATISTICS-GROUP
051800         SET TC-FOUND OF LK-STATISTICS-GROUP TO TRUE.
051900*---------------------------------------------------------------*
052000 3900-SELECT-MOST-RECENT.
052100*---------------------------------------------------------------*
052200     IF NOT MR-IS-SET OF LK-STATISTICS-GROUP
052300         OR AT-PUBLISHED OF LK-ALL-ARTICLES-GROUP
052400            (ARTICLE-TABLE-INDEX OF LK-ALL-ARTICLES-GROUP) >
052500            MR-PUBLISHED OF LK-STATISTICS-GROUP
052600         OR (AT-PUBLISHED OF LK-ALL-ARTICLES-GROUP
052700             (ARTICLE-TABLE-INDEX OF LK-ALL-ARTICLES-GROUP) =
052800             MR-PUBLISHED OF LK-STATISTICS-GROUP
052900             AND AT-UUID OF LK-ALL-ARTICLES-GROUP
053000                 (ARTICLE-TABLE-INDEX OF LK-ALL-ARTICLES-GROUP) <
053100                 MR-UUID OF LK-STATISTICS-GROUP)
053200         MOVE AT-UUID OF LK-ALL-ARTICLES-GROUP
053300             (ARTICLE-TABLE-INDEX OF LK-ALL-ARTICLES-GROUP)
053400             TO MR-UUID OF LK-STATISTICS-GROUP
053500         MOVE AT-PUBLISHED OF LK-ALL-ARTICLES-GROUP
053600             (ARTICLE-TABLE-INDEX OF LK-ALL-ARTICLES-GROUP)
053700             TO MR-PUBLISHED OF LK-STATISTICS-GROUP
053800         MOVE AT-URL OF LK-ALL-ARTICLES-GROUP
053900             (ARTICLE-TABLE-INDEX OF LK-ALL-ARTICLES-GROUP)
054000             TO MR-URL OF LK-STATISTICS-GROUP
054100         SET MR-IS-SET OF LK-STATISTICS-GROUP TO TRUE.
054200
